000010*----------------------------------------------------------------*
000020*    NWKBRCH - LINKAGE FOR THE SIMULATE_BREACH COMMAND (CALL     *
000030*               NWKSCAN).  TWO SHAPES SHARE ONE AREA - THE       *
000040*               SINGLE-HOST (ARTICULATION POINT) TEST AND THE    *
000050*               TWO-HOST (BRIDGE) TEST - DISTINGUISHED BY        *
000060*               NWK-BRCH-ARG-COUNT.                              *
000070*----------------------------------------------------------------*
000080* NWK015 02/03/1993 DSL  - INITIAL VERSION. ONE HOST-ID, FOR THE  *
000085*                          ARTICULATION-POINT SHAPE OF            *
000086*                          SIMULATE_BREACH ONLY.                  *
000090*----------------------------------------------------------------*
000095* NWK016 14/05/1993 DSL  - ADDED NWK-BRCH-HOST-ID-2 AND           *
000096*                          NWK-BRCH-ARG-COUNT SO THE SAME AREA     *
000097*                          ALSO CARRIES THE TWO-HOST BRIDGE SHAPE  *
000098*                          OF SIMULATE_BREACH. SEE NWKSCAN NWK016. *
000099*----------------------------------------------------------------*
000100 01  NWK-BRCH-AREA.
000110     05  NWK-BRCH-ARG-COUNT          PIC 9(01)  COMP VALUE ZERO.
000120     05  NWK-BRCH-INPUT.
000130         10  NWK-BRCH-HOST-ID-1      PIC X(20)  VALUE SPACES.
000140         10  NWK-BRCH-HOST-ID-2      PIC X(20)  VALUE SPACES.
000150     05  FILLER                      PIC X(08)  VALUE SPACES.
000160*
