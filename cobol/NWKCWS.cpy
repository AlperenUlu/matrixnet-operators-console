000010*----------------------------------------------------------------*
000020*                                                                *
000030*    NWKCWS  -  NOC COMMON WORK AREA                             *
000040*    COMMON FILE-STATUS AND SWITCH LAYOUT SHARED BY EVERY        *
000050*    PROGRAM IN THE NWK APPLICATION ID BLOCK.                    *
000060*                                                                *
000070*================================================================*
000080* HISTORY OF MODIFICATION:                                      *
000090*================================================================*
000100* NWK001 14/02/1991 RBW    - INITIAL VERSION, LIFTED OUT OF      *
000110*                            NWKDRV SO THE CALLED ROUTINES       *
000120*                            COULD SHARE ONE COPY OF THE         *
000130*                            FILE-STATUS 88-LEVELS.              *
000140*----------------------------------------------------------------*
000150* NWK014 09/11/1993 TSL    - ADDED WK-C-EOF-REACHED FOR THE      *
000160*                            COMMAND-FILE READ LOOP IN NWKDRV.   *
000170*----------------------------------------------------------------*
000180* NWK033 21/03/1999 RBW    - Y2K: WS-DATE-CEN SPLIT OUT SO THE   *
000190*                            RUN-DATE STAMP ON THE REPORT ROUTES *
000200*                            THROUGH A 4-DIGIT YEAR.             *
000210*----------------------------------------------------------------*
000220     05  WK-C-FILE-STATUS            PIC X(02)  VALUE SPACES.
000230         88  WK-C-SUCCESSFUL                    VALUE "00".
000240         88  WK-C-RECORD-NOT-FOUND              VALUE "23" "10".
000250         88  WK-C-EOF-REACHED                   VALUE "10".
000260     05  WK-C-YES-NO                 PIC X(01)  VALUE "N".
000270         88  WK-C-YES                           VALUE "Y".
000280         88  WK-C-NO                            VALUE "N".
000290     05  WK-C-RUN-DATE.
000300         10  WK-C-RUN-DATE-CEN       PIC X(02)  VALUE "19".
000310         10  WK-C-RUN-DATE-YMD       PIC 9(06)  VALUE ZEROS.
000320     05  FILLER                      PIC X(10)  VALUE SPACES.
