000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     NWKDRV.
000050 AUTHOR.         R B WINTERS.
000060 INSTALLATION.   NOC - NETWORK OPERATIONS CENTRE.
000070 DATE-WRITTEN.   14 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       NOC INTERNAL USE ONLY. NOT FOR DISTRIBUTION
000100                 OUTSIDE THE NETWORK OPERATIONS GROUP.
000110*
000120*DESCRIPTION :  COMMAND DISPATCHER FOR THE RESISTANCE NETWORK
000130*               OPERATORS CONSOLE BATCH.  READS THE OPERATOR'S
000140*               COMMAND FILE ONE LINE AT A TIME, TOKENIZES EACH
000150*               LINE, CALLS THE CALLED ROUTINE THAT OWNS THAT
000160*               COMMAND, AND WRITES ONE RESULT PER COMMAND TO
000170*               THE RESULT FILE.  THE HOST/BACKDOOR TABLES AND
000180*               THE RUNNING TOTALS LIVE IN THIS PROGRAM'S
000190*               WORKING-STORAGE FOR THE LIFE OF THE RUN AND ARE
000200*               PASSED BY REFERENCE TO EVERY CALLED ROUTINE.
000210*----------------------------------------------------------------*
000220* HISTORY OF MODIFICATION:
000230*----------------------------------------------------------------*
000240* NWK001 14/02/1991 RBW    - INITIAL VERSION.  SPAWN_HOST,
000250*                            LINK_BACKDOOR ONLY.
000260*----------------------------------------------------------------*
000270* NWK004 22/02/1991 RBW    - ADDED SEAL_BACKDOOR.
000280*----------------------------------------------------------------*
000290* NWK009 02/06/1992 DSL    - ADDED TRACE_ROUTE (CALL NWKPATH).
000300*----------------------------------------------------------------*
000310* NWK013 19/01/1993 DSL    - ADDED SCAN_CONNECTIVITY AND
000320*                            SIMULATE_BREACH (CALL NWKSCAN).
000330*----------------------------------------------------------------*
000340* NWK017 12/12/1994 DSL    - ADDED ORACLE_REPORT (CALL NWKRPT).
000350*----------------------------------------------------------------*
000360* NWK021 30/07/1996 RBW    - ADJ-MAX RAISED, SEE NWKHOST. NO
000370*                            CHANGE REQUIRED HERE.
000380*----------------------------------------------------------------*
000390* NWK022 30/07/1996 RBW    - ADDED THE LAMBDA ARGUMENT TO
000400*                            TRACE_ROUTE'S TOKEN COUNT CHECK.
000410*----------------------------------------------------------------*
000420* NWK033 21/03/1999 RBW    - Y2K - WK-C-RUN-DATE-CEN HARD-CODED
000430*                            TO "19" IN NWKCWS IS NO LONGER SAFE.
000440*                            RUN DATE IS NOW BUILT FROM THE
000450*                            4-DIGIT SYSTEM CLOCK BEFORE THE
000460*                            FIRST COMMAND IS READ.
000470*----------------------------------------------------------------*
000480* NWK040 05/08/2001 TSL    - GQ1-114: UNKNOWN OPERATION LINES
000490*                            WERE BEING COUNTED AS PROCESSING
000500*                            ERRORS. SPLIT THE TWO CASES - SEE
000510*                            D800-UNKNOWN-COMMAND.
000520*----------------------------------------------------------------*
000521* NWK046 14/03/2002 TSL    - NWKMGR NOW SHARES ONE ENTRY POINT
000522*                            FOR SPAWN/LINK/SEAL. ADDED THE
000523*                            ONE-BYTE OPCODE ON THE FRONT OF THE
000524*                            CALL SO NWKMGR KNOWS WHICH OF THE
000525*                            THREE LINKAGE AREAS IS LIVE.
000526*----------------------------------------------------------------*
000527* NWK051 09/04/2002 TSL    - GQ1-131: UNKNOWN COMMAND MESSAGE WAS *
000528*                            PRINTING THE WHOLE FIRST TOKEN       *
000529*                            INCLUDING TRAILING JUNK ON A BAD     *
000530*                            SPLIT. PICK THE VERB OFF WK-CMD-LINE *
000531*                            DIRECTLY VIA WK-CMD-LINE-PARTS.      *
000532*----------------------------------------------------------------*
000533 EJECT
000540**********************
000550 ENVIRONMENT DIVISION.
000560**********************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-AS400.
000590 OBJECT-COMPUTER. IBM-AS400.
000600 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
000610                      ON  STATUS IS U0-ON
000620                      OFF STATUS IS U0-OFF.
000630*
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT CMD-FILE  ASSIGN TO DATABASE-NWKCMD
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS WK-C-FILE-STATUS.
000690     SELECT RSLT-FILE ASSIGN TO DATABASE-NWKRSLT
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS WK-C-FILE-STATUS.
000720 EJECT
000730***************
000740 DATA DIVISION.
000750***************
000760 FILE SECTION.
000770***************
000780 FD  CMD-FILE
000790     LABEL RECORDS ARE OMITTED.
000800 01  CMD-FILE-REC                    PIC X(132).
000810*
000820 FD  RSLT-FILE
000830     LABEL RECORDS ARE OMITTED.
000840 01  RSLT-FILE-REC                   PIC X(132).
000850 EJECT
000860*************************
000870 WORKING-STORAGE SECTION.
000880*************************
000890 01  FILLER                          PIC X(24) VALUE
000900     "** PROGRAM NWKDRV    **".
000910*
000920 01  WK-C-COMMON.
000930     COPY NWKCWS.
000940*
000950 COPY NWKHOST.
000960 COPY NWKEDGE.
000970 COPY NWKOUT.
000980 COPY NWKSPWN.
000990 COPY NWKLINK.
001000 COPY NWKSEAL.
001010 COPY NWKTRCE.
001020 COPY NWKBRCH.
001030 EJECT
001040 01  WK-C-WORK-AREA.
001050     05  WK-CMD-LINE                 PIC X(132) VALUE SPACES.
001055     05  WK-CMD-LINE-PARTS REDEFINES WK-CMD-LINE.
001056         10  WK-CMD-VERB             PIC X(20).
001057         10  WK-CMD-ARGS             PIC X(112).
001060     05  WK-LEAD-SPACES              PIC 9(03)  COMP VALUE ZERO.
001070     05  WK-PROC-ERROR               PIC X(01)  VALUE "N".
001080         88  WK-PROC-IS-ERROR              VALUE "Y".
001090     05  WK-TOKEN-COUNT              PIC 9(02)  COMP VALUE ZERO.
001100     05  WK-TOKEN-TABLE.
001110         10  WK-TOKEN                OCCURS 6 TIMES
001120                                     PIC X(20) VALUE SPACES.
001130     05  WK-LINE-IDX                 PIC 9(02)  COMP VALUE ZERO.
001135     05  WK-MGR-OPCODE               PIC X(01)  VALUE SPACE.
001140*
001150 01  WK-CONV-AREA.
001160     05  WK-CONV-TOKEN               PIC X(20)  VALUE SPACES.
001170     05  WK-CONV-LEN                 PIC 9(02)  COMP VALUE ZERO.
001180     05  WK-CONV-SIGN                PIC X(01)  VALUE SPACE.
001190     05  WK-CONV-DIGITS              PIC X(19)  VALUE SPACES.
001200     05  WK-CONV-DIGITS-LEN          PIC 9(02)  COMP VALUE ZERO.
001210     05  WK-CONV-PAD                 PIC 9(02)  COMP VALUE ZERO.
001220     05  WK-CONV-UNSIGNED-X          PIC X(09)  VALUE ZEROS.
001230     05  WK-CONV-UNSIGNED REDEFINES
001240         WK-CONV-UNSIGNED-X          PIC 9(09).
001250     05  WK-CONV-VALUE               PIC S9(09) COMP VALUE ZERO.
001260     05  WK-CONV-ERROR               PIC X(01)  VALUE "N".
001270         88  WK-CONV-IS-ERROR              VALUE "Y".
001280 EJECT
001290*****************
001300 PROCEDURE DIVISION.
001310*****************
001320 MAIN-MODULE.
001330     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
001340     PERFORM B000-READ-COMMAND-LINE THRU B099-READ-COMMAND-LINE-EX.
001350     PERFORM C000-PROCESS-COMMAND-LINE THRU C099-PROCESS-COMMAND-LINE-EX
001360         UNTIL WK-C-EOF-REACHED.
001370     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
001380     GOBACK.
001390 EJECT
001400*----------------------------------------------------------------*
001410 A000-OPEN-FILES.
001420*----------------------------------------------------------------*
001430     OPEN INPUT  CMD-FILE.
001440     IF  NOT WK-C-SUCCESSFUL
001450         DISPLAY "NWKDRV - OPEN FILE ERROR - NWKCMD"
001460         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001470         GO TO Y900-ABNORMAL-TERMINATION
001480     END-IF.
001490     OPEN OUTPUT RSLT-FILE.
001500     IF  NOT WK-C-SUCCESSFUL
001510         DISPLAY "NWKDRV - OPEN FILE ERROR - NWKRSLT"
001520         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001530         GO TO Y900-ABNORMAL-TERMINATION
001540     END-IF.
001550     MOVE ZERO TO NWK-HOST-COUNT NWK-EDGE-COUNT.
001560     MOVE ZERO TO NWK-TOTAL-CLEARANCE.
001570     MOVE ZERO TO NWK-TOTAL-BANDWIDTH NWK-TOTAL-UNSEALED-EDGES.
001580*----------------------------------------------------------------*
001590 A099-OPEN-FILES-EX.
001600*----------------------------------------------------------------*
001610     EXIT.
001620 EJECT
001630*----------------------------------------------------------------*
001640 B000-READ-COMMAND-LINE.
001650*----------------------------------------------------------------*
001660     READ CMD-FILE INTO CMD-FILE-REC.
001670*----------------------------------------------------------------*
001680 B099-READ-COMMAND-LINE-EX.
001690*----------------------------------------------------------------*
001700     EXIT.
001710 EJECT
001720*----------------------------------------------------------------*
001730 C000-PROCESS-COMMAND-LINE.
001740*----------------------------------------------------------------*
001750     IF  CMD-FILE-REC NOT = SPACES
001760         PERFORM C100-TRIM-AND-TOKENIZE THRU C199-TRIM-AND-TOKENIZE-EX
001770         PERFORM C200-DISPATCH-COMMAND THRU C299-DISPATCH-COMMAND-EX
001780     END-IF.
001790     PERFORM B000-READ-COMMAND-LINE THRU B099-READ-COMMAND-LINE-EX.
001800*----------------------------------------------------------------*
001810 C099-PROCESS-COMMAND-LINE-EX.
001820*----------------------------------------------------------------*
001830     EXIT.
001840 EJECT
001850*----------------------------------------------------------------*
001860 C100-TRIM-AND-TOKENIZE.
001870*----------------------------------------------------------------*
001880     MOVE ZERO TO WK-LEAD-SPACES.
001890     INSPECT CMD-FILE-REC TALLYING WK-LEAD-SPACES
001900         FOR LEADING SPACE.
001910     IF  WK-LEAD-SPACES > 0 AND WK-LEAD-SPACES < 132
001920         MOVE SPACES TO WK-CMD-LINE
001930         MOVE CMD-FILE-REC(WK-LEAD-SPACES + 1:132 - WK-LEAD-SPACES)
001940             TO WK-CMD-LINE
001950     ELSE
001960         MOVE CMD-FILE-REC TO WK-CMD-LINE
001970     END-IF.
001980     INITIALIZE WK-TOKEN-TABLE.
001990     MOVE ZERO TO WK-TOKEN-COUNT.
002000     UNSTRING WK-CMD-LINE DELIMITED BY ALL SPACE
002010         INTO WK-TOKEN(1) WK-TOKEN(2) WK-TOKEN(3)
002020              WK-TOKEN(4) WK-TOKEN(5) WK-TOKEN(6)
002030         TALLYING IN WK-TOKEN-COUNT
002040         ON OVERFLOW
002050             CONTINUE
002060     END-UNSTRING.
002070     MOVE "N" TO WK-PROC-ERROR.
002080*----------------------------------------------------------------*
002090 C199-TRIM-AND-TOKENIZE-EX.
002100*----------------------------------------------------------------*
002110     EXIT.
002120 EJECT
002130*----------------------------------------------------------------*
002140 C200-DISPATCH-COMMAND.
002150*----------------------------------------------------------------*
002160     EVALUATE WK-TOKEN(1)
002170         WHEN "spawn_host"
002180             PERFORM D100-DISPATCH-SPAWN THRU D199-DISPATCH-SPAWN-EX
002190         WHEN "link_backdoor"
002200             PERFORM D200-DISPATCH-LINK  THRU D299-DISPATCH-LINK-EX
002210         WHEN "seal_backdoor"
002220             PERFORM D300-DISPATCH-SEAL  THRU D399-DISPATCH-SEAL-EX
002230         WHEN "trace_route"
002240             PERFORM D400-DISPATCH-TRACE THRU D499-DISPATCH-TRACE-EX
002250         WHEN "scan_connectivity"
002260             PERFORM D500-DISPATCH-SCAN  THRU D599-DISPATCH-SCAN-EX
002270         WHEN "simulate_breach"
002280             PERFORM D600-DISPATCH-BREACH THRU D699-DISPATCH-BREACH-EX
002290         WHEN "oracle_report"
002300             PERFORM D700-DISPATCH-REPORT THRU D799-DISPATCH-REPORT-EX
002310         WHEN OTHER
002320             PERFORM D800-UNKNOWN-COMMAND THRU D899-UNKNOWN-COMMAND-EX
002330     END-EVALUATE.
002340     IF  WK-PROC-IS-ERROR
002350         PERFORM E100-WRITE-PROCESSING-ERROR
002360             THRU E199-WRITE-PROCESSING-ERROR-EX
002370     ELSE
002380         IF  WK-TOKEN(1) NOT = "<UNKNOWN-ALREADY-WRITTEN>"
002390             PERFORM E000-WRITE-RESULT THRU E099-WRITE-RESULT-EX
002400         END-IF
002410     END-IF.
002420*----------------------------------------------------------------*
002430 C299-DISPATCH-COMMAND-EX.
002440*----------------------------------------------------------------*
002450     EXIT.
002460 EJECT
002470*----------------------------------------------------------------*
002480 D100-DISPATCH-SPAWN.
002490*----------------------------------------------------------------*
002500     IF  WK-TOKEN-COUNT NOT = 3
002510         MOVE "Y" TO WK-PROC-ERROR
002520         GO TO D199-DISPATCH-SPAWN-EX
002530     END-IF.
002540     MOVE WK-TOKEN(2) TO NWK-SPWN-HOST-ID.
002550     MOVE WK-TOKEN(3) TO WK-CONV-TOKEN.
002560     PERFORM F900-TOKEN-TO-NUMBER THRU F999-TOKEN-TO-NUMBER-EX.
002570     IF  WK-CONV-IS-ERROR
002580         MOVE "Y" TO WK-PROC-ERROR
002590         GO TO D199-DISPATCH-SPAWN-EX
002600     END-IF.
002610     MOVE WK-CONV-VALUE TO NWK-SPWN-CLEARANCE.
002615     MOVE "S" TO WK-MGR-OPCODE.
002620     CALL "NWKMGR" USING WK-MGR-OPCODE
002621                         NWK-HOST-CONTROL NWK-HOST-ID-WORK
002622                         NWK-HOST-TABLE
002623                         NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY
002624                         NWK-EDGE-TABLE
002625                         NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT
002626                         NWK-OUT-NUMERIC-TRIM
002630                         NWK-SPWN-AREA NWK-LINK-AREA
002640                         NWK-SEAL-AREA.
002660*----------------------------------------------------------------*
002670 D199-DISPATCH-SPAWN-EX.
002680*----------------------------------------------------------------*
002690     EXIT.
002700 EJECT
002710*----------------------------------------------------------------*
002720 D200-DISPATCH-LINK.
002730*----------------------------------------------------------------*
002740     IF  WK-TOKEN-COUNT NOT = 6
002750         MOVE "Y" TO WK-PROC-ERROR
002760         GO TO D299-DISPATCH-LINK-EX
002770     END-IF.
002780     MOVE WK-TOKEN(2) TO NWK-LINK-HOST-ID-1.
002790     MOVE WK-TOKEN(3) TO NWK-LINK-HOST-ID-2.
002800     MOVE WK-TOKEN(4) TO WK-CONV-TOKEN.
002810     PERFORM F900-TOKEN-TO-NUMBER THRU F999-TOKEN-TO-NUMBER-EX.
002820     IF  WK-CONV-IS-ERROR
002830         MOVE "Y" TO WK-PROC-ERROR
002840         GO TO D299-DISPATCH-LINK-EX
002850     END-IF.
002860     MOVE WK-CONV-VALUE TO NWK-LINK-LATENCY.
002870     MOVE WK-TOKEN(5) TO WK-CONV-TOKEN.
002880     PERFORM F900-TOKEN-TO-NUMBER THRU F999-TOKEN-TO-NUMBER-EX.
002890     IF  WK-CONV-IS-ERROR
002900         MOVE "Y" TO WK-PROC-ERROR
002910         GO TO D299-DISPATCH-LINK-EX
002920     END-IF.
002930     MOVE WK-CONV-VALUE TO NWK-LINK-BANDWIDTH.
002940     MOVE WK-TOKEN(6) TO WK-CONV-TOKEN.
002950     PERFORM F900-TOKEN-TO-NUMBER THRU F999-TOKEN-TO-NUMBER-EX.
002960     IF  WK-CONV-IS-ERROR
002970         MOVE "Y" TO WK-PROC-ERROR
002980         GO TO D299-DISPATCH-LINK-EX
002990     END-IF.
003000     MOVE WK-CONV-VALUE TO NWK-LINK-FIREWALL.
003005     MOVE "L" TO WK-MGR-OPCODE.
003010     CALL "NWKMGR" USING WK-MGR-OPCODE
003011                         NWK-HOST-CONTROL NWK-HOST-ID-WORK
003012                         NWK-HOST-TABLE
003013                         NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY
003014                         NWK-EDGE-TABLE
003015                         NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT
003016                         NWK-OUT-NUMERIC-TRIM
003020                         NWK-SPWN-AREA NWK-LINK-AREA
003030                         NWK-SEAL-AREA.
003050*----------------------------------------------------------------*
003060 D299-DISPATCH-LINK-EX.
003070*----------------------------------------------------------------*
003080     EXIT.
003090 EJECT
003100*----------------------------------------------------------------*
003110 D300-DISPATCH-SEAL.
003120*----------------------------------------------------------------*
003130     IF  WK-TOKEN-COUNT NOT = 3
003140         MOVE "Y" TO WK-PROC-ERROR
003150         GO TO D399-DISPATCH-SEAL-EX
003160     END-IF.
003170     MOVE WK-TOKEN(2) TO NWK-SEAL-HOST-ID-1.
003180     MOVE WK-TOKEN(3) TO NWK-SEAL-HOST-ID-2.
003185     MOVE "K" TO WK-MGR-OPCODE.
003190     CALL "NWKMGR" USING WK-MGR-OPCODE
003191                         NWK-HOST-CONTROL NWK-HOST-ID-WORK
003192                         NWK-HOST-TABLE
003193                         NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY
003194                         NWK-EDGE-TABLE
003195                         NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT
003196                         NWK-OUT-NUMERIC-TRIM
003200                         NWK-SPWN-AREA NWK-LINK-AREA
003210                         NWK-SEAL-AREA.
003230*----------------------------------------------------------------*
003240 D399-DISPATCH-SEAL-EX.
003250*----------------------------------------------------------------*
003260     EXIT.
003270 EJECT
003280*----------------------------------------------------------------*
003290 D400-DISPATCH-TRACE.
003300*----------------------------------------------------------------*
003310     IF  WK-TOKEN-COUNT NOT = 5
003320         MOVE "Y" TO WK-PROC-ERROR
003330         GO TO D499-DISPATCH-TRACE-EX
003340     END-IF.
003350     MOVE WK-TOKEN(2) TO NWK-TRCE-SOURCE-ID.
003360     MOVE WK-TOKEN(3) TO NWK-TRCE-DEST-ID.
003370     MOVE WK-TOKEN(4) TO WK-CONV-TOKEN.
003380     PERFORM F900-TOKEN-TO-NUMBER THRU F999-TOKEN-TO-NUMBER-EX.
003390     IF  WK-CONV-IS-ERROR
003400         MOVE "Y" TO WK-PROC-ERROR
003410         GO TO D499-DISPATCH-TRACE-EX
003420     END-IF.
003430     MOVE WK-CONV-VALUE TO NWK-TRCE-MIN-BANDWIDTH.
003440     MOVE WK-TOKEN(5) TO WK-CONV-TOKEN.
003450     PERFORM F900-TOKEN-TO-NUMBER THRU F999-TOKEN-TO-NUMBER-EX.
003460     IF  WK-CONV-IS-ERROR
003470         MOVE "Y" TO WK-PROC-ERROR
003480         GO TO D499-DISPATCH-TRACE-EX
003490     END-IF.
003500     MOVE WK-CONV-VALUE TO NWK-TRCE-LAMBDA.
003510     CALL "NWKPATH" USING NWK-HOST-CONTROL NWK-HOST-ID-WORK
003511                          NWK-HOST-TABLE
003512                          NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY
003513                          NWK-EDGE-TABLE
003520                          NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT
003521                          NWK-OUT-NUMERIC-TRIM
003530                          NWK-TRCE-AREA.
003540*----------------------------------------------------------------*
003550 D499-DISPATCH-TRACE-EX.
003560*----------------------------------------------------------------*
003570     EXIT.
003580 EJECT
003590*----------------------------------------------------------------*
003600 D500-DISPATCH-SCAN.
003610*----------------------------------------------------------------*
003620     IF  WK-TOKEN-COUNT NOT = 1
003630         MOVE "Y" TO WK-PROC-ERROR
003640         GO TO D599-DISPATCH-SCAN-EX
003650     END-IF.
003660     MOVE ZERO TO NWK-BRCH-ARG-COUNT.
003670     MOVE SPACES TO NWK-BRCH-HOST-ID-1 NWK-BRCH-HOST-ID-2.
003680     CALL "NWKSCAN" USING NWK-HOST-CONTROL NWK-HOST-ID-WORK
003681                          NWK-HOST-TABLE
003682                          NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY
003683                          NWK-EDGE-TABLE
003690                          NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT
003691                          NWK-OUT-NUMERIC-TRIM
003700                          NWK-BRCH-AREA.
003710*----------------------------------------------------------------*
003720 D599-DISPATCH-SCAN-EX.
003730*----------------------------------------------------------------*
003740     EXIT.
003750 EJECT
003760*----------------------------------------------------------------*
003770 D600-DISPATCH-BREACH.
003780*----------------------------------------------------------------*
003790     IF  WK-TOKEN-COUNT NOT = 2 AND WK-TOKEN-COUNT NOT = 3
003800         MOVE "Y" TO WK-PROC-ERROR
003810         GO TO D699-DISPATCH-BREACH-EX
003820     END-IF.
003830     COMPUTE NWK-BRCH-ARG-COUNT = WK-TOKEN-COUNT - 1.
003840     MOVE WK-TOKEN(2) TO NWK-BRCH-HOST-ID-1.
003850     IF  NWK-BRCH-ARG-COUNT = 2
003860         MOVE WK-TOKEN(3) TO NWK-BRCH-HOST-ID-2
003870     ELSE
003880         MOVE SPACES TO NWK-BRCH-HOST-ID-2
003890     END-IF.
003900     CALL "NWKSCAN" USING NWK-HOST-CONTROL NWK-HOST-ID-WORK
003901                          NWK-HOST-TABLE
003902                          NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY
003903                          NWK-EDGE-TABLE
003910                          NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT
003911                          NWK-OUT-NUMERIC-TRIM
003920                          NWK-BRCH-AREA.
003930*----------------------------------------------------------------*
003940 D699-DISPATCH-BREACH-EX.
003950*----------------------------------------------------------------*
003960     EXIT.
003970 EJECT
003980*----------------------------------------------------------------*
003990 D700-DISPATCH-REPORT.
004000*----------------------------------------------------------------*
004010     IF  WK-TOKEN-COUNT NOT = 1
004020         MOVE "Y" TO WK-PROC-ERROR
004030         GO TO D799-DISPATCH-REPORT-EX
004040     END-IF.
004050     CALL "NWKRPT" USING NWK-HOST-CONTROL NWK-HOST-ID-WORK
004051                         NWK-HOST-TABLE
004052                         NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY
004053                         NWK-EDGE-TABLE
004070                         NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT
004071                         NWK-OUT-NUMERIC-TRIM.
004080*----------------------------------------------------------------*
004090 D799-DISPATCH-REPORT-EX.
004100*----------------------------------------------------------------*
004110     EXIT.
004120 EJECT
004130*----------------------------------------------------------------*
004140 D800-UNKNOWN-COMMAND.
004150*----------------------------------------------------------------*
004160     INITIALIZE NWK-OUT-AREA.
004170     MOVE 1 TO NWK-OUT-LINE-COUNT.
004180     STRING "Unknown command: " DELIMITED BY SIZE
004190             WK-CMD-VERB DELIMITED BY SPACE
004200         INTO NWK-OUT-LINE(1).
004210*----------------------------------------------------------------*
004220 D899-UNKNOWN-COMMAND-EX.
004230*----------------------------------------------------------------*
004240     EXIT.
004250 EJECT
004260*----------------------------------------------------------------*
004270 E000-WRITE-RESULT.
004280*----------------------------------------------------------------*
004290     PERFORM E010-WRITE-ONE-LINE THRU E019-WRITE-ONE-LINE-EX
004300         VARYING WK-LINE-IDX FROM 1 BY 1
004305         UNTIL WK-LINE-IDX > NWK-OUT-LINE-COUNT.
004310*----------------------------------------------------------------*
004315 E099-WRITE-RESULT-EX.
004320*----------------------------------------------------------------*
004325     EXIT.
004330 EJECT
004340*----------------------------------------------------------------*
004341 E010-WRITE-ONE-LINE.
004342*----------------------------------------------------------------*
004343     MOVE NWK-OUT-LINE(WK-LINE-IDX) TO RSLT-FILE-REC.
004344     WRITE RSLT-FILE-REC.
004345*----------------------------------------------------------------*
004346 E019-WRITE-ONE-LINE-EX.
004347*----------------------------------------------------------------*
004348     EXIT.
004350 EJECT
004390*----------------------------------------------------------------*
004400 E100-WRITE-PROCESSING-ERROR.
004410*----------------------------------------------------------------*
004420     MOVE SPACES TO RSLT-FILE-REC.
004430     STRING "Error processing command: " DELIMITED BY SIZE
004440             WK-CMD-LINE DELIMITED BY SIZE
004450         INTO RSLT-FILE-REC.
004460     WRITE RSLT-FILE-REC.
004470*----------------------------------------------------------------*
004480 E199-WRITE-PROCESSING-ERROR-EX.
004490*----------------------------------------------------------------*
004500     EXIT.
004510 EJECT
004520*----------------------------------------------------------------*
004530 F900-TOKEN-TO-NUMBER.
004540*----------------------------------------------------------------*
004550     MOVE ZERO  TO WK-CONV-LEN.
004560     MOVE "N"   TO WK-CONV-ERROR.
004570     MOVE SPACE TO WK-CONV-SIGN.
004580     INSPECT WK-CONV-TOKEN TALLYING WK-CONV-LEN
004590         FOR CHARACTERS BEFORE INITIAL SPACE.
004600     IF  WK-CONV-LEN = ZERO
004610         MOVE "Y" TO WK-CONV-ERROR
004620         GO TO F999-TOKEN-TO-NUMBER-EX
004630     END-IF.
004640     IF  WK-CONV-TOKEN(1:1) = "-"
004650         IF  WK-CONV-LEN < 2
004660             MOVE "Y" TO WK-CONV-ERROR
004670             GO TO F999-TOKEN-TO-NUMBER-EX
004680         END-IF
004690         MOVE "-" TO WK-CONV-SIGN
004700         MOVE SPACES TO WK-CONV-DIGITS
004710         MOVE WK-CONV-TOKEN(2:WK-CONV-LEN - 1) TO WK-CONV-DIGITS
004720         COMPUTE WK-CONV-DIGITS-LEN = WK-CONV-LEN - 1
004730     ELSE
004740         MOVE SPACES TO WK-CONV-DIGITS
004750         MOVE WK-CONV-TOKEN(1:WK-CONV-LEN) TO WK-CONV-DIGITS
004760         MOVE WK-CONV-LEN TO WK-CONV-DIGITS-LEN
004770     END-IF.
004780     IF  WK-CONV-DIGITS-LEN > 9
004790         MOVE "Y" TO WK-CONV-ERROR
004800         GO TO F999-TOKEN-TO-NUMBER-EX
004810     END-IF.
004820     IF  NOT WK-CONV-DIGITS(1:WK-CONV-DIGITS-LEN) NUMERIC
004830         MOVE "Y" TO WK-CONV-ERROR
004840         GO TO F999-TOKEN-TO-NUMBER-EX
004850     END-IF.
004860     MOVE ZEROS TO WK-CONV-UNSIGNED-X.
004870     COMPUTE WK-CONV-PAD = 9 - WK-CONV-DIGITS-LEN.
004880     MOVE WK-CONV-DIGITS(1:WK-CONV-DIGITS-LEN)
004890         TO WK-CONV-UNSIGNED-X(WK-CONV-PAD + 1:WK-CONV-DIGITS-LEN).
004900     IF  WK-CONV-SIGN = "-"
004910         COMPUTE WK-CONV-VALUE = WK-CONV-UNSIGNED * -1
004920     ELSE
004930         MOVE WK-CONV-UNSIGNED TO WK-CONV-VALUE
004940     END-IF.
004950*----------------------------------------------------------------*
004960 F999-TOKEN-TO-NUMBER-EX.
004970*----------------------------------------------------------------*
004980     EXIT.
004990 EJECT
005000*----------------------------------------------------------------*
005010 Y900-ABNORMAL-TERMINATION.
005020*----------------------------------------------------------------*
005030     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
005040     GOBACK.
005050 EJECT
005060*----------------------------------------------------------------*
005070 Z000-END-PROGRAM-ROUTINE.
005080*----------------------------------------------------------------*
005090     CLOSE CMD-FILE RSLT-FILE.
005100*----------------------------------------------------------------*
005110 Z999-END-PROGRAM-ROUTINE-EX.
005120*----------------------------------------------------------------*
005130     EXIT.
005140*
005150******************************************************************
005160************** END OF PROGRAM SOURCE -  NWKDRV *****************
005170******************************************************************
