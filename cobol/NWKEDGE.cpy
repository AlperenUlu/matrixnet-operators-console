000010*----------------------------------------------------------------*
000020*                                                                *
000030*    NWKEDGE  -  BACKDOOR (EDGE) TABLE                           *
000040*                                                                *
000050*    EVERY BACKDOOR LINKED DURING THE RUN, HELD IN LINK-CREATION *
000060*    ORDER.  AN EDGE IS NEVER DELETED ONCE CREATED - SEALING     *
000070*    ONLY FLIPS NWK-EDGE-SEALED-FLAG AND ADJUSTS THE RUNNING     *
000080*    TOTALS IN NWK-EDGE-CONTROL BELOW.  GRAPH WALKS (SCAN,       *
000090*    BREACH, REPORT) MUST SKIP ANY ENTRY WITH THE FLAG SET TO    *
000100*    "Y" - SEALED BACKDOORS ARE INVISIBLE TO THEM.               *
000110*                                                                *
000120*================================================================*
000130* HISTORY OF MODIFICATION:                                      *
000140*================================================================*
000150* NWK002 14/02/1991 RBW    - INITIAL VERSION.  EDGE-MAX SET TO   *
000160*                            300 (3 X HOST-MAX) - COMFORTABLY    *
000170*                            COVERS A FULLY MESHED 24-PORT HOST. *
000180*----------------------------------------------------------------*
000190* NWK010 02/06/1992 DSL    - ADDED NWK-EDGE-PAIR-KEY REDEFINITION*
000200*                            SO LINK-BACKDOOR AND SEAL-BACKDOOR  *
000210*                            CAN TEST "DOES AN EDGE ALREADY      *
000220*                            EXIST BETWEEN THESE TWO HOSTS" WITH *
000230*                            ONE COMPARE INSTEAD OF FOUR.        *
000240*----------------------------------------------------------------*
000250* NWK030 18/09/1998 TSL    - TOTAL-BANDWIDTH AND THE UNSEALED    *
000260*                            COUNT MOVED TO COMP FOR THE SAME    *
000270*                            REASON AS NWK-TOTAL-CLEARANCE IN    *
000280*                            NWKHOST (SEE NWK029).               *
000290*----------------------------------------------------------------*
000291* NWK050 02/04/2002 TSL    - LATENCY, BANDWIDTH-CAP AND          *
000292*                            FIREWALL-LVL REPACKED TO COMP-3,    *
000293*                            SAME FIX AS NWKHOST NWK049 - THESE  *
000294*                            WERE LEFT ZONED WHEN THE TABLE WAS  *
000295*                            FIRST CUT.                          *
000296*----------------------------------------------------------------*
000300 01  NWK-EDGE-CONTROL.
000310     05  NWK-EDGE-COUNT              PIC 9(04)  COMP VALUE ZERO.
000320     05  NWK-EDGE-MAX-ENTRIES        PIC 9(04)  COMP VALUE 300.
000330     05  NWK-TOTAL-BANDWIDTH         PIC S9(09) COMP VALUE ZERO.
000340     05  NWK-TOTAL-UNSEALED-EDGES    PIC 9(04)  COMP VALUE ZERO.
000350*
000360 01  NWK-EDGE-PAIR-KEY               PIC X(40)  VALUE SPACES.
000370 01  NWK-EDGE-PAIR-KEY-PARTS REDEFINES NWK-EDGE-PAIR-KEY.
000380     05  NWK-EDGE-PAIR-END-1         PIC X(20).
000390     05  NWK-EDGE-PAIR-END-2         PIC X(20).
000400*
000410 01  NWK-EDGE-TABLE.
000420     05  NWK-EDGE-ENTRY              OCCURS 300 TIMES
000430                                     INDEXED BY NWK-EDGE-IDX.
000440         10  NWK-EDGE-END-1-ID       PIC X(20)  VALUE SPACES.
000450         10  NWK-EDGE-END-2-ID       PIC X(20)  VALUE SPACES.
000460         10  NWK-EDGE-BASE-LATENCY   PIC S9(09) COMP-3 VALUE ZERO.
000470         10  NWK-EDGE-BANDWIDTH-CAP  PIC S9(09) COMP-3 VALUE ZERO.
000480         10  NWK-EDGE-FIREWALL-LVL   PIC S9(09) COMP-3 VALUE ZERO.
000490         10  NWK-EDGE-SEALED-FLAG    PIC X(01)  VALUE "N".
000500             88  NWK-EDGE-IS-SEALED         VALUE "Y".
000510             88  NWK-EDGE-IS-UNSEALED       VALUE "N".
000520         10  FILLER                  PIC X(08)  VALUE SPACES.
000530*
