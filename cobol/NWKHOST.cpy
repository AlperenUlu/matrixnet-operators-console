000010*----------------------------------------------------------------*
000020*                                                                *
000030*    NWKHOST  -  HOST MASTER TABLE                               *
000040*                                                                *
000050*    IN-MEMORY MODEL OF EVERY HOST (NODE) SPAWNED DURING THE     *
000060*    RUN.  HOSTS ARE HELD IN SPAWN (INSERTION) ORDER BECAUSE     *
000070*    NWKSCAN AND NWKRPT MUST WALK THEM IN THAT SAME ORDER WHEN   *
000080*    THEY RUN THE CONNECTIVITY BFS - DO NOT RE-SORT THIS TABLE.  *
000090*                                                                *
000100*    THE ADJACENCY LIST FOR EACH HOST IS A LIST OF SUBSCRIPTS    *
000110*    INTO NWK-EDGE-TABLE (SEE NWKEDGE), HELD IN LINK-CREATION    *
000120*    ORDER, SO A ROUTE SEARCH EXPANDS NEIGHBOURS IN THE SAME     *
000130*    ORDER THE OPERATOR WIRED THEM UP.                           *
000140*                                                                *
000150*================================================================*
000160* HISTORY OF MODIFICATION:                                      *
000170*================================================================*
000180* NWK001 14/02/1991 RBW    - INITIAL VERSION.  HOST-MAX SET TO   *
000190*                            100 - NO SHOP NETWORK HAS EVER      *
000200*                            SPAWNED MORE THAN 40 HOSTS IN A     *
000210*                            SINGLE OVERNIGHT RUN.               *
000220*----------------------------------------------------------------*
000230* NWK009 02/06/1992 DSL    - ADDED NWK-HOST-ADJ-EDGE TABLE - THE *
000240*                            ROUTE TRACER WAS WALKING THE FULL   *
000250*                            EDGE TABLE PER HOP, WHICH DOUBLED   *
000260*                            THE RUN TIME ON THE 40-HOST CASE.   *
000270*----------------------------------------------------------------*
000280* NWK021 30/07/1996 RBW    - ADJ-MAX RAISED FROM 20 TO 30 AFTER  *
000290*                            THE BACKBONE TEAM WIRED A 24-PORT   *
000300*                            CONCENTRATOR HOST (PQR-1140).       *
000310*----------------------------------------------------------------*
000320* NWK029 18/09/1998 TSL    - TOTAL-CLEARANCE MOVED TO COMP SO    *
000330*                            THE RUNNING TOTAL DOES NOT DRIFT    *
000340*                            ON LARGE OVERNIGHT RUNS.            *
000350*----------------------------------------------------------------*
000360* NWK041 11/01/1999 RBW    - Y2K - NO DATE FIELDS IN THIS        *
000370*                            COPYBOOK, NO CHANGE REQUIRED. NOTED *
000380*                            HERE FOR THE Y2K SIGN-OFF BINDER.   *
000390*----------------------------------------------------------------*
000391* NWK049 02/04/2002 TSL    - NWK-HOST-CLEARANCE REPACKED TO      *
000392*                            COMP-3, SAME AS ANY OTHER STORED    *
000393*                            BUSINESS FIGURE IN THIS SHOP - IT   *
000394*                            WAS LEFT ZONED BY AN OVERSIGHT WHEN *
000395*                            THIS COPYBOOK WAS FIRST CUT.        *
000396*----------------------------------------------------------------*
000400 01  NWK-HOST-CONTROL.
000410     05  NWK-HOST-COUNT              PIC 9(04)  COMP VALUE ZERO.
000420     05  NWK-HOST-MAX-ENTRIES        PIC 9(04)  COMP VALUE 100.
000430     05  NWK-TOTAL-CLEARANCE         PIC S9(09) COMP VALUE ZERO.
000440*
000450 01  NWK-HOST-ID-WORK                PIC X(20)  VALUE SPACES.
000460 01  NWK-HOST-ID-PARTS REDEFINES NWK-HOST-ID-WORK.
000470     05  NWK-HOST-ID-CHAR            PIC X(01)  OCCURS 20 TIMES.
000480*
000490 01  NWK-HOST-TABLE.
000500     05  NWK-HOST-ENTRY              OCCURS 100 TIMES
000510                                     INDEXED BY NWK-HOST-IDX.
000520         10  NWK-HOST-ID             PIC X(20)  VALUE SPACES.
000530         10  NWK-HOST-CLEARANCE      PIC S9(09) COMP-3 VALUE ZERO.
000540         10  NWK-HOST-ADJ-COUNT      PIC 9(04)  COMP VALUE ZERO.
000550         10  NWK-HOST-ADJ-EDGE       PIC 9(04)  COMP VALUE ZERO
000560                                     OCCURS 30 TIMES.
000570         10  NWK-HOST-SCRATCH        PIC S9(09) VALUE ZERO.
000580*                                    SCRATCH COST CELL, REUSED BY
000590*                                    NWKPATH FOR THE BEST-COST-AT-
000600*                                    THIS-HOST BOOKKEEPING ON THE
000610*                                    LAMBDA = 0 (PLAIN LOWEST-
000620*                                    LATENCY) TRACE_ROUTE SEARCH.
000630         10  NWK-HOST-VISITED        PIC X(01)  VALUE "N".
000640             88  NWK-HOST-IS-VISITED        VALUE "Y".
000650             88  NWK-HOST-NOT-VISITED       VALUE "N".
000660         10  NWK-HOST-PARENT-IDX     PIC 9(04)  COMP VALUE ZERO.
000670*                                    BFS PARENT SUBSCRIPT, USED
000680*                                    ONLY BY NWKRPT'S CYCLE CHECK
000690*                                    AND NWKSCAN'S COMPONENT SCAN.
000700         10  NWK-HOST-EXCLUDED       PIC X(01)  VALUE "N".
000710             88  NWK-HOST-IS-EXCLUDED       VALUE "Y".
000720         10  FILLER                  PIC X(08)  VALUE SPACES.
000730*
