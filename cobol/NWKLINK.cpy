000010*----------------------------------------------------------------*
000020*    NWKLINK - LINKAGE FOR THE LINK_BACKDOOR COMMAND (CALL       *
000030*               NWKMGR)                                         *
000040*----------------------------------------------------------------*
000050* NWK005 14/02/1991 RBW  - INITIAL VERSION.                      *
000060*----------------------------------------------------------------*
000070 01  NWK-LINK-AREA.
000080     05  NWK-LINK-INPUT.
000090         10  NWK-LINK-HOST-ID-1      PIC X(20)  VALUE SPACES.
000100         10  NWK-LINK-HOST-ID-2      PIC X(20)  VALUE SPACES.
000110         10  NWK-LINK-LATENCY        PIC S9(09) VALUE ZERO.
000120         10  NWK-LINK-BANDWIDTH      PIC S9(09) VALUE ZERO.
000130         10  NWK-LINK-FIREWALL       PIC S9(09) VALUE ZERO.
000140     05  FILLER                      PIC X(08)  VALUE SPACES.
000150*
