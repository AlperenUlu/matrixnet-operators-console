000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     NWKMGR.
000050 AUTHOR.         R B WINTERS.
000060 INSTALLATION.   NOC - NETWORK OPERATIONS CENTRE.
000070 DATE-WRITTEN.   14 FEB 1991.
000080 DATE-COMPILED.
000090 SECURITY.       NOC INTERNAL USE ONLY. NOT FOR DISTRIBUTION
000100                 OUTSIDE THE NETWORK OPERATIONS GROUP.
000110*
000120*DESCRIPTION :  NETWORK MANAGER.  OWNS THE THREE COMMANDS THAT
000130*               CHANGE THE SHAPE OF THE NETWORK - SPAWN_HOST,
000140*               LINK_BACKDOOR AND SEAL_BACKDOOR - AND THE THREE
000150*               RUNNING TOTALS (TOTAL-CLEARANCE, TOTAL-BANDWIDTH,
000160*               TOTAL-UNSEALED-EDGES) THAT THE REPORT DEPENDS ON.
000170*               CALLED ONCE PER COMMAND FROM NWKDRV; THE OPCODE
000180*               PASSED ON THE FRONT OF THE CALL SAYS WHICH OF THE
000190*               THREE LINKAGE AREAS TO USE.
000200*----------------------------------------------------------------*
000210* HISTORY OF MODIFICATION:
000220*----------------------------------------------------------------*
000230* NWK001 14/02/1991 RBW    - INITIAL VERSION. SPAWN_HOST AND
000240*                            LINK_BACKDOOR ONLY, EACH ITS OWN
000250*                            ENTRY POINT.
000260*----------------------------------------------------------------*
000270* NWK004 22/02/1991 RBW    - ADDED SEAL_BACKDOOR AND MERGED ALL
000280*                            THREE COMMANDS INTO ONE CALLED
000290*                            ROUTINE, OPCODE-DRIVEN, SO THE THREE
000300*                            SHARE ONE COPY OF B800-FIND-HOST.
000310*----------------------------------------------------------------*
000320* NWK011 02/06/1992 DSL    - LINK_BACKDOOR NOW MAINTAINS THE
000330*                            ADJACENCY LIST (NWK-HOST-ADJ-EDGE)
000340*                            ON BOTH ENDPOINTS. PREVIOUSLY THE
000350*                            ROUTE TRACER BUILT ITS OWN ADJACENCY
000360*                            BY SCANNING THE WHOLE EDGE TABLE.
000370*----------------------------------------------------------------*
000380* NWK031 18/09/1998 TSL    - TOTAL-BANDWIDTH / TOTAL-CLEARANCE
000390*                            ARITHMETIC MOVED TO MATCH THE COMP
000400*                            USAGE CHANGE IN NWKHOST/NWKEDGE.
000410*----------------------------------------------------------------*
000420* NWK039 03/02/1999 RBW    - Y2K SIGN-OFF: NO DATE FIELDS IN
000430*                            THIS PROGRAM. NO CHANGE REQUIRED.
000440*----------------------------------------------------------------*
000450* NWK046 14/03/2002 TSL    - GQ1-140: ACCEPT THE ONE-BYTE OPCODE
000460*                            NOW PASSED BY NWKDRV ON THE FRONT OF
000470*                            THE CALL. DROPPED THE OLD THREE
000480*                            SEPARATE ENTRY POINTS.
000490*----------------------------------------------------------------*
000495* NWK052 09/04/2002 TSL    - B850-FIND-EDGE NOW GUARDS AGAINST AN *
000496*                            ALL-BLANK SEARCH KEY BEFORE SCANNING *
000497*                            THE EDGE TABLE. WK-MGR-EDGE-ID-1/-2  *
000498*                            REGROUPED UNDER WK-MGR-EDGE-KEY SO   *
000499*                            THE GUARD IS ONE COMPARE.            *
000500*----------------------------------------------------------------*
000502* NWK056 12/04/2002 TSL    - NOC-2051: B900-TRIM-NUMERIC WAS      *
000503*                            CUTTING NWK-OUT-NUMERIC-EDIT-R AT    *
000504*                            12 BYTES, TWO PAST THE TRUE 10-BYTE  *
000505*                            WIDTH OF THE PICTURE IT REDEFINES.   *
000506*                            NARROWED TO MATCH NWKOUT NWK055.     *
000507*----------------------------------------------------------------*
000508 EJECT
000510**********************
000520 ENVIRONMENT DIVISION.
000530**********************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-AS400.
000560 OBJECT-COMPUTER. IBM-AS400.
000570 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
000580                      ON  STATUS IS U0-ON
000590                      OFF STATUS IS U0-OFF.
000600 EJECT
000610***************
000620 DATA DIVISION.
000630***************
000640*************************
000650 WORKING-STORAGE SECTION.
000660*************************
000670 01  FILLER                          PIC X(24) VALUE
000680     "** PROGRAM NWKMGR    **".
000690*
000700 01  WK-MGR-WORK-AREA.
000710     05  WK-MGR-VALID                PIC X(01)  VALUE "Y".
000720         88  WK-MGR-ID-IS-VALID             VALUE "Y".
000730     05  WK-MGR-CHAR-IDX             PIC 9(02)  COMP VALUE ZERO.
000740     05  WK-MGR-SEARCH-ID            PIC X(20)  VALUE SPACES.
000750     05  WK-MGR-FOUND                PIC X(01)  VALUE "N".
000760         88  WK-MGR-IS-FOUND                VALUE "Y".
000770     05  WK-MGR-FOUND-IDX            PIC 9(04)  COMP VALUE ZERO.
000780     05  WK-MGR-SCAN-IDX             PIC 9(04)  COMP VALUE ZERO.
000790     05  WK-MGR-IDX-1                PIC 9(04)  COMP VALUE ZERO.
000800     05  WK-MGR-IDX-2                PIC 9(04)  COMP VALUE ZERO.
000810     05  WK-MGR-EDGE-KEY.
000812         10  WK-MGR-EDGE-ID-1        PIC X(20)  VALUE SPACES.
000814         10  WK-MGR-EDGE-ID-2        PIC X(20)  VALUE SPACES.
000816     05  WK-MGR-EDGE-KEY-FLAT REDEFINES WK-MGR-EDGE-KEY
000818                                     PIC X(40).
000830     05  WK-MGR-EDGE-FOUND           PIC X(01)  VALUE "N".
000840         88  WK-MGR-EDGE-IS-FOUND          VALUE "Y".
000850     05  WK-MGR-EDGE-FOUND-IDX       PIC 9(04)  COMP VALUE ZERO.
000860     05  WK-MGR-EDGE-SCAN-IDX        PIC 9(04)  COMP VALUE ZERO.
000870     05  WK-MGR-TRIM-1               PIC X(12)  VALUE SPACES.
000880     05  WK-MGR-TRIM-2               PIC X(12)  VALUE SPACES.
000890     05  WK-MGR-TRIM-3               PIC X(12)  VALUE SPACES.
000900 EJECT
000910*****************
000920 LINKAGE SECTION.
000930*****************
000940 01  LK-MGR-OPCODE                   PIC X(01).
000950*
000960 COPY NWKHOST.
000970 COPY NWKEDGE.
000980 COPY NWKOUT.
000990 COPY NWKSPWN.
001000 COPY NWKLINK.
001010 COPY NWKSEAL.
001020 EJECT
001030*****************
001040 PROCEDURE DIVISION USING LK-MGR-OPCODE
001050     NWK-HOST-CONTROL NWK-HOST-ID-WORK NWK-HOST-TABLE
001060     NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY NWK-EDGE-TABLE
001070     NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT NWK-OUT-NUMERIC-TRIM
001080     NWK-SPWN-AREA NWK-LINK-AREA NWK-SEAL-AREA.
001090*****************
001100 MAIN-MODULE.
001110     EVALUATE LK-MGR-OPCODE
001120         WHEN "S"
001130             PERFORM B100-SPAWN-HOST THRU B199-SPAWN-HOST-EX
001140         WHEN "L"
001150             PERFORM B200-LINK-BACKDOOR THRU B299-LINK-BACKDOOR-EX
001160         WHEN "K"
001170             PERFORM B300-SEAL-BACKDOOR THRU B399-SEAL-BACKDOOR-EX
001180     END-EVALUATE.
001190     GOBACK.
001200 EJECT
001210*----------------------------------------------------------------*
001220 B100-SPAWN-HOST.
001230*----------------------------------------------------------------*
001240     INITIALIZE NWK-OUT-AREA.
001250     MOVE 1 TO NWK-OUT-LINE-COUNT.
001260     PERFORM B110-CHECK-VALID-ID THRU B119-CHECK-VALID-ID-EX.
001270     IF  NOT WK-MGR-ID-IS-VALID
001280         MOVE "Y" TO NWK-OUT-ERROR-FOUND
001290         MOVE "Some error occurred in spawn_host."
001300             TO NWK-OUT-LINE(1)
001310         GO TO B199-SPAWN-HOST-EX
001320     END-IF.
001330     MOVE NWK-SPWN-HOST-ID TO WK-MGR-SEARCH-ID.
001340     PERFORM B800-FIND-HOST THRU B809-FIND-HOST-EX.
001350     IF  WK-MGR-IS-FOUND
001360         MOVE "Y" TO NWK-OUT-ERROR-FOUND
001370         MOVE "Some error occurred in spawn_host."
001380             TO NWK-OUT-LINE(1)
001390         GO TO B199-SPAWN-HOST-EX
001400     END-IF.
001410     ADD 1 TO NWK-HOST-COUNT.
001420     MOVE NWK-SPWN-HOST-ID   TO NWK-HOST-ID(NWK-HOST-COUNT).
001430     MOVE NWK-SPWN-CLEARANCE TO NWK-HOST-CLEARANCE(NWK-HOST-COUNT).
001440     MOVE ZERO  TO NWK-HOST-ADJ-COUNT(NWK-HOST-COUNT).
001450     MOVE ZERO  TO NWK-HOST-PARENT-IDX(NWK-HOST-COUNT).
001460     MOVE ZERO  TO NWK-HOST-SCRATCH(NWK-HOST-COUNT).
001470     MOVE "N"   TO NWK-HOST-VISITED(NWK-HOST-COUNT).
001480     MOVE "N"   TO NWK-HOST-EXCLUDED(NWK-HOST-COUNT).
001490     ADD NWK-SPWN-CLEARANCE TO NWK-TOTAL-CLEARANCE.
001500     MOVE NWK-SPWN-CLEARANCE TO NWK-OUT-NUMERIC-EDIT.
001510     PERFORM B900-TRIM-NUMERIC THRU B909-TRIM-NUMERIC-EX.
001520     MOVE NWK-OUT-NUMERIC-TRIM TO WK-MGR-TRIM-1.
001530     STRING "Spawned host " DELIMITED BY SIZE
001540             NWK-SPWN-HOST-ID   DELIMITED BY SPACE
001550             " with clearance level " DELIMITED BY SIZE
001560             WK-MGR-TRIM-1      DELIMITED BY SPACE
001570             "."                DELIMITED BY SIZE
001580         INTO NWK-OUT-LINE(1).
001590*----------------------------------------------------------------*
001600 B199-SPAWN-HOST-EX.
001610*----------------------------------------------------------------*
001620     EXIT.
001630 EJECT
001640*----------------------------------------------------------------*
001650 B110-CHECK-VALID-ID.
001660*----------------------------------------------------------------*
001670     MOVE NWK-SPWN-HOST-ID TO NWK-HOST-ID-WORK.
001680     MOVE "Y" TO WK-MGR-VALID.
001690     PERFORM B111-CHECK-ONE-CHAR THRU B111-CHECK-ONE-CHAR-EX
001700         VARYING WK-MGR-CHAR-IDX FROM 1 BY 1
001710         UNTIL WK-MGR-CHAR-IDX > 20 OR WK-MGR-VALID = "N".
001720*----------------------------------------------------------------*
001730 B119-CHECK-VALID-ID-EX.
001740*----------------------------------------------------------------*
001750     EXIT.
001760*----------------------------------------------------------------*
001770 B111-CHECK-ONE-CHAR.
001780*----------------------------------------------------------------*
001790     IF  NOT (NWK-HOST-ID-CHAR(WK-MGR-CHAR-IDX) >= "A" AND
001800              NWK-HOST-ID-CHAR(WK-MGR-CHAR-IDX) <= "Z")
001810         AND NOT (NWK-HOST-ID-CHAR(WK-MGR-CHAR-IDX) >= "0" AND
001820              NWK-HOST-ID-CHAR(WK-MGR-CHAR-IDX) <= "9")
001830         AND NWK-HOST-ID-CHAR(WK-MGR-CHAR-IDX) NOT = "_"
001840         AND NWK-HOST-ID-CHAR(WK-MGR-CHAR-IDX) NOT = SPACE
001850         MOVE "N" TO WK-MGR-VALID
001860     END-IF.
001870*----------------------------------------------------------------*
001880 B111-CHECK-ONE-CHAR-EX.
001890*----------------------------------------------------------------*
001900     EXIT.
001910 EJECT
001920*----------------------------------------------------------------*
001930 B200-LINK-BACKDOOR.
001940*----------------------------------------------------------------*
001950     INITIALIZE NWK-OUT-AREA.
001960     MOVE 1 TO NWK-OUT-LINE-COUNT.
001970     IF  NWK-LINK-HOST-ID-1 = NWK-LINK-HOST-ID-2
001980         MOVE "Y" TO NWK-OUT-ERROR-FOUND
001990         MOVE "Some error occurred in link_backdoor."
002000             TO NWK-OUT-LINE(1)
002010         GO TO B299-LINK-BACKDOOR-EX
002020     END-IF.
002030     MOVE NWK-LINK-HOST-ID-1 TO WK-MGR-SEARCH-ID.
002040     PERFORM B800-FIND-HOST THRU B809-FIND-HOST-EX.
002050     IF  NOT WK-MGR-IS-FOUND
002060         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002070         MOVE "Some error occurred in link_backdoor."
002080             TO NWK-OUT-LINE(1)
002090         GO TO B299-LINK-BACKDOOR-EX
002100     END-IF.
002110     MOVE WK-MGR-FOUND-IDX TO WK-MGR-IDX-1.
002120     MOVE NWK-LINK-HOST-ID-2 TO WK-MGR-SEARCH-ID.
002130     PERFORM B800-FIND-HOST THRU B809-FIND-HOST-EX.
002140     IF  NOT WK-MGR-IS-FOUND
002150         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002160         MOVE "Some error occurred in link_backdoor."
002170             TO NWK-OUT-LINE(1)
002180         GO TO B299-LINK-BACKDOOR-EX
002190     END-IF.
002200     MOVE WK-MGR-FOUND-IDX TO WK-MGR-IDX-2.
002210     MOVE NWK-LINK-HOST-ID-1 TO WK-MGR-EDGE-ID-1.
002220     MOVE NWK-LINK-HOST-ID-2 TO WK-MGR-EDGE-ID-2.
002230     PERFORM B850-FIND-EDGE THRU B859-FIND-EDGE-EX.
002240     IF  WK-MGR-EDGE-IS-FOUND
002250         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002260         MOVE "Some error occurred in link_backdoor."
002270             TO NWK-OUT-LINE(1)
002280         GO TO B299-LINK-BACKDOOR-EX
002290     END-IF.
002300     ADD 1 TO NWK-EDGE-COUNT.
002310     MOVE NWK-LINK-HOST-ID-1  TO NWK-EDGE-END-1-ID(NWK-EDGE-COUNT).
002320     MOVE NWK-LINK-HOST-ID-2  TO NWK-EDGE-END-2-ID(NWK-EDGE-COUNT).
002330     MOVE NWK-LINK-LATENCY    TO NWK-EDGE-BASE-LATENCY(NWK-EDGE-COUNT).
002340     MOVE NWK-LINK-BANDWIDTH  TO NWK-EDGE-BANDWIDTH-CAP(NWK-EDGE-COUNT).
002350     MOVE NWK-LINK-FIREWALL   TO NWK-EDGE-FIREWALL-LVL(NWK-EDGE-COUNT).
002360     MOVE "N"                 TO NWK-EDGE-SEALED-FLAG(NWK-EDGE-COUNT).
002370     ADD 1 TO NWK-HOST-ADJ-COUNT(WK-MGR-IDX-1).
002380     MOVE NWK-EDGE-COUNT TO
002390         NWK-HOST-ADJ-EDGE(WK-MGR-IDX-1, NWK-HOST-ADJ-COUNT(WK-MGR-IDX-1)).
002400     ADD 1 TO NWK-HOST-ADJ-COUNT(WK-MGR-IDX-2).
002410     MOVE NWK-EDGE-COUNT TO
002420         NWK-HOST-ADJ-EDGE(WK-MGR-IDX-2, NWK-HOST-ADJ-COUNT(WK-MGR-IDX-2)).
002430     ADD NWK-LINK-BANDWIDTH TO NWK-TOTAL-BANDWIDTH.
002440     ADD 1 TO NWK-TOTAL-UNSEALED-EDGES.
002450     MOVE NWK-LINK-LATENCY TO NWK-OUT-NUMERIC-EDIT.
002460     PERFORM B900-TRIM-NUMERIC THRU B909-TRIM-NUMERIC-EX.
002470     MOVE NWK-OUT-NUMERIC-TRIM TO WK-MGR-TRIM-1.
002480     MOVE NWK-LINK-BANDWIDTH TO NWK-OUT-NUMERIC-EDIT.
002490     PERFORM B900-TRIM-NUMERIC THRU B909-TRIM-NUMERIC-EX.
002500     MOVE NWK-OUT-NUMERIC-TRIM TO WK-MGR-TRIM-2.
002510     MOVE NWK-LINK-FIREWALL TO NWK-OUT-NUMERIC-EDIT.
002520     PERFORM B900-TRIM-NUMERIC THRU B909-TRIM-NUMERIC-EX.
002530     MOVE NWK-OUT-NUMERIC-TRIM TO WK-MGR-TRIM-3.
002540     STRING "Linked " DELIMITED BY SIZE
002550             NWK-LINK-HOST-ID-1 DELIMITED BY SPACE
002560             " <-> "            DELIMITED BY SIZE
002570             NWK-LINK-HOST-ID-2 DELIMITED BY SPACE
002580             " with latency "   DELIMITED BY SIZE
002590             WK-MGR-TRIM-1      DELIMITED BY SPACE
002600             "ms, bandwidth "   DELIMITED BY SIZE
002610             WK-MGR-TRIM-2      DELIMITED BY SPACE
002620             "Mbps, firewall "  DELIMITED BY SIZE
002630             WK-MGR-TRIM-3      DELIMITED BY SPACE
002640             "."                DELIMITED BY SIZE
002650         INTO NWK-OUT-LINE(1).
002660*----------------------------------------------------------------*
002670 B299-LINK-BACKDOOR-EX.
002680*----------------------------------------------------------------*
002690     EXIT.
002700 EJECT
002710*----------------------------------------------------------------*
002720 B300-SEAL-BACKDOOR.
002730*----------------------------------------------------------------*
002740     INITIALIZE NWK-OUT-AREA.
002750     MOVE 1 TO NWK-OUT-LINE-COUNT.
002760     IF  NWK-SEAL-HOST-ID-1 = NWK-SEAL-HOST-ID-2
002770         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002780         MOVE "Some error occurred in seal_backdoor."
002790             TO NWK-OUT-LINE(1)
002800         GO TO B399-SEAL-BACKDOOR-EX
002810     END-IF.
002820     MOVE NWK-SEAL-HOST-ID-1 TO WK-MGR-SEARCH-ID.
002830     PERFORM B800-FIND-HOST THRU B809-FIND-HOST-EX.
002840     IF  NOT WK-MGR-IS-FOUND
002850         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002860         MOVE "Some error occurred in seal_backdoor."
002870             TO NWK-OUT-LINE(1)
002880         GO TO B399-SEAL-BACKDOOR-EX
002890     END-IF.
002900     MOVE NWK-SEAL-HOST-ID-2 TO WK-MGR-SEARCH-ID.
002910     PERFORM B800-FIND-HOST THRU B809-FIND-HOST-EX.
002920     IF  NOT WK-MGR-IS-FOUND
002930         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002940         MOVE "Some error occurred in seal_backdoor."
002950             TO NWK-OUT-LINE(1)
002960         GO TO B399-SEAL-BACKDOOR-EX
002970     END-IF.
002980     MOVE NWK-SEAL-HOST-ID-1 TO WK-MGR-EDGE-ID-1.
002990     MOVE NWK-SEAL-HOST-ID-2 TO WK-MGR-EDGE-ID-2.
003000     PERFORM B850-FIND-EDGE THRU B859-FIND-EDGE-EX.
003010     IF  NOT WK-MGR-EDGE-IS-FOUND
003020         MOVE "Y" TO NWK-OUT-ERROR-FOUND
003030         MOVE "Some error occurred in seal_backdoor."
003040             TO NWK-OUT-LINE(1)
003050         GO TO B399-SEAL-BACKDOOR-EX
003060     END-IF.
003070     IF  NWK-EDGE-IS-SEALED(WK-MGR-EDGE-FOUND-IDX)
003080         MOVE "N" TO NWK-EDGE-SEALED-FLAG(WK-MGR-EDGE-FOUND-IDX)
003090         ADD NWK-EDGE-BANDWIDTH-CAP(WK-MGR-EDGE-FOUND-IDX)
003100             TO NWK-TOTAL-BANDWIDTH
003110         ADD 1 TO NWK-TOTAL-UNSEALED-EDGES
003120         STRING "Backdoor " DELIMITED BY SIZE
003130                 NWK-SEAL-HOST-ID-1 DELIMITED BY SPACE
003140                 " <-> "            DELIMITED BY SIZE
003150                 NWK-SEAL-HOST-ID-2 DELIMITED BY SPACE
003160                 " unsealed."       DELIMITED BY SIZE
003170             INTO NWK-OUT-LINE(1)
003180     ELSE
003190         MOVE "Y" TO NWK-EDGE-SEALED-FLAG(WK-MGR-EDGE-FOUND-IDX)
003200         SUBTRACT NWK-EDGE-BANDWIDTH-CAP(WK-MGR-EDGE-FOUND-IDX)
003210             FROM NWK-TOTAL-BANDWIDTH
003220         SUBTRACT 1 FROM NWK-TOTAL-UNSEALED-EDGES
003230         STRING "Backdoor " DELIMITED BY SIZE
003240                 NWK-SEAL-HOST-ID-1 DELIMITED BY SPACE
003250                 " <-> "            DELIMITED BY SIZE
003260                 NWK-SEAL-HOST-ID-2 DELIMITED BY SPACE
003270                 " sealed."         DELIMITED BY SIZE
003280             INTO NWK-OUT-LINE(1)
003290     END-IF.
003300*----------------------------------------------------------------*
003310 B399-SEAL-BACKDOOR-EX.
003320*----------------------------------------------------------------*
003330     EXIT.
003340 EJECT
003350*----------------------------------------------------------------*
003360 B800-FIND-HOST.
003370*----------------------------------------------------------------*
003380     MOVE "N" TO WK-MGR-FOUND.
003390     MOVE ZERO TO WK-MGR-FOUND-IDX.
003400     PERFORM B801-FIND-HOST-SCAN THRU B801-FIND-HOST-SCAN-EX
003410         VARYING WK-MGR-SCAN-IDX FROM 1 BY 1
003420         UNTIL WK-MGR-SCAN-IDX > NWK-HOST-COUNT
003430             OR WK-MGR-FOUND = "Y".
003440*----------------------------------------------------------------*
003450 B809-FIND-HOST-EX.
003460*----------------------------------------------------------------*
003470     EXIT.
003480*----------------------------------------------------------------*
003490 B801-FIND-HOST-SCAN.
003500*----------------------------------------------------------------*
003510     IF  NWK-HOST-ID(WK-MGR-SCAN-IDX) = WK-MGR-SEARCH-ID
003520         MOVE "Y" TO WK-MGR-FOUND
003530         MOVE WK-MGR-SCAN-IDX TO WK-MGR-FOUND-IDX
003540     END-IF.
003550*----------------------------------------------------------------*
003560 B801-FIND-HOST-SCAN-EX.
003570*----------------------------------------------------------------*
003580     EXIT.
003590 EJECT
003600*----------------------------------------------------------------*
003610 B850-FIND-EDGE.
003620*----------------------------------------------------------------*
003630     MOVE "N" TO WK-MGR-EDGE-FOUND.
003640     MOVE ZERO TO WK-MGR-EDGE-FOUND-IDX.
003642     IF  WK-MGR-EDGE-KEY-FLAT = SPACES
003644         GO TO B859-FIND-EDGE-EX
003646     END-IF.
003650     PERFORM B851-FIND-EDGE-SCAN THRU B851-FIND-EDGE-SCAN-EX
003660         VARYING WK-MGR-EDGE-SCAN-IDX FROM 1 BY 1
003670         UNTIL WK-MGR-EDGE-SCAN-IDX > NWK-EDGE-COUNT
003680             OR WK-MGR-EDGE-FOUND = "Y".
003690*----------------------------------------------------------------*
003700 B859-FIND-EDGE-EX.
003710*----------------------------------------------------------------*
003720     EXIT.
003730*----------------------------------------------------------------*
003740 B851-FIND-EDGE-SCAN.
003750*----------------------------------------------------------------*
003760     IF  (NWK-EDGE-END-1-ID(WK-MGR-EDGE-SCAN-IDX) = WK-MGR-EDGE-ID-1
003770          AND
003780          NWK-EDGE-END-2-ID(WK-MGR-EDGE-SCAN-IDX) = WK-MGR-EDGE-ID-2)
003790         OR
003800         (NWK-EDGE-END-1-ID(WK-MGR-EDGE-SCAN-IDX) = WK-MGR-EDGE-ID-2
003810          AND
003820          NWK-EDGE-END-2-ID(WK-MGR-EDGE-SCAN-IDX) = WK-MGR-EDGE-ID-1)
003830         MOVE "Y" TO WK-MGR-EDGE-FOUND
003840         MOVE WK-MGR-EDGE-SCAN-IDX TO WK-MGR-EDGE-FOUND-IDX
003850     END-IF.
003860*----------------------------------------------------------------*
003870 B851-FIND-EDGE-SCAN-EX.
003880*----------------------------------------------------------------*
003890     EXIT.
003900 EJECT
003910*----------------------------------------------------------------*
003920 B900-TRIM-NUMERIC.
003930*----------------------------------------------------------------*
003940     MOVE ZERO TO WK-MGR-CHAR-IDX.
003950     INSPECT NWK-OUT-NUMERIC-EDIT-R TALLYING WK-MGR-CHAR-IDX
003960         FOR LEADING SPACE.
003970     MOVE SPACES TO NWK-OUT-NUMERIC-TRIM.
003980     MOVE NWK-OUT-NUMERIC-EDIT-R(WK-MGR-CHAR-IDX + 1:
003990         10 - WK-MGR-CHAR-IDX) TO NWK-OUT-NUMERIC-TRIM.
004000*----------------------------------------------------------------*
004010 B909-TRIM-NUMERIC-EX.
004020*----------------------------------------------------------------*
004030     EXIT.
004040*
004050******************************************************************
004060************** END OF PROGRAM SOURCE -  NWKMGR *****************
004070******************************************************************
