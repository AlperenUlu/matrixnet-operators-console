000010*----------------------------------------------------------------*
000020*                                                                *
000030*    NWKOUT  -  COMMON RESULT-LINE AREA                          *
000040*                                                                *
000050*    EVERY CALLED ROUTINE BUILDS ITS COMMAND RESULT HERE BEFORE  *
000060*    RETURNING TO NWKDRV.  MOST COMMANDS FILL ONLY LINE 1; THE   *
000070*    TWO-LINE BREACH RESULTS FILL LINES 1-2 AND ORACLE-REPORT    *
000080*    FILLS LINES 1-7.  NWKDRV WRITES NWK-OUT-LINE-COUNT LINES    *
000090*    TO THE RESULT FILE AND IGNORES ANYTHING BEYOND THAT COUNT.  *
000100*                                                                *
000110*================================================================*
000120* HISTORY OF MODIFICATION:                                      *
000130*================================================================*
000140* NWK003 14/02/1991 RBW    - INITIAL VERSION.                    *
000150*----------------------------------------------------------------*
000160* NWK017 12/12/1994 DSL    - RAISED OUT-LINE OCCURS FROM 2 TO 7  *
000170*                            TO MAKE ROOM FOR THE NEW ORACLE     *
000180*                            REPORT COMMAND.                     *
000190*----------------------------------------------------------------*
000200* NWK038 03/02/1999 RBW    - ADDED NWK-OUT-NUMERIC-EDIT FOR      *
000210*                            BUILDING THE INTERPOLATED NUMBERS   *
000220*                            IN THE RESULT TEXT (LATENCY, HOP    *
000230*                            COUNTS AND SO ON) WITHOUT LEADING   *
000240*                            SPACES.                             *
000250*----------------------------------------------------------------*
000251* NWK048 25/03/2002 TSL    - RAISED OUT-LINE OCCURS FROM 7 TO 8. *
000252*                            THE ORACLE REPORT BANNER LINE PLUS  *
000253*                            ITS SEVEN FIELD LINES DID NOT FIT   *
000254*                            IN THE OLD SEVEN-SLOT TABLE.        *
000255*----------------------------------------------------------------*
000256* NWK055 12/04/2002 TSL    - NOC-2051: NWK-OUT-NUMERIC-EDIT-R WAS *
000257*                            DECLARED PIC X(12) BUT THE EDITED    *
000258*                            PICTURE IT REDEFINES IS ONLY 10      *
000259*                            BYTES WIDE - THE TRIM PARAGRAPHS     *
000260*                            WERE READING 1-2 BYTES OF WHATEVER   *
000261*                            FOLLOWED IN STORAGE AND APPENDING IT *
000262*                            TO THE RESULT LINE. NARROWED THE     *
000263*                            ALIAS TO THE TRUE WIDTH. EVERY TRIM- *
000264*                            NUMERIC PARAGRAPH UPDATED TO MATCH - *
000265*                            SEE NWKMGR/NWKPATH/NWKSCAN/NWKRPT.   *
000266*----------------------------------------------------------------*
000270 01  NWK-OUT-AREA.
000271     05  NWK-OUT-LINE-COUNT          PIC 9(01)  COMP VALUE ZERO.
000280     05  NWK-OUT-ERROR-FOUND         PIC X(01)  VALUE "N".
000290         88  NWK-OUT-IS-ERROR               VALUE "Y".
000300     05  NWK-OUT-LINE-TABLE          OCCURS 8 TIMES.
000310         10  NWK-OUT-LINE            PIC X(132) VALUE SPACES.
000320     05  FILLER                      PIC X(04)  VALUE SPACES.
000330*
000340 01  NWK-OUT-NUMERIC-EDIT            PIC ---------9.
000350 01  NWK-OUT-NUMERIC-EDIT-R REDEFINES NWK-OUT-NUMERIC-EDIT
000360                                     PIC X(10).
000370 01  NWK-OUT-NUMERIC-TRIM            PIC X(12)  VALUE SPACES.
000380*
