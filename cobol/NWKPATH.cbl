000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     NWKPATH.
000050 AUTHOR.         R B WINTERS.
000060 INSTALLATION.   NOC - NETWORK OPERATIONS CENTRE.
000070 DATE-WRITTEN.   18 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       NOC INTERNAL USE ONLY. NOT FOR DISTRIBUTION
000100                 OUTSIDE THE NETWORK OPERATIONS GROUP.
000110*
000120*DESCRIPTION :  TRACE_ROUTE COMMAND. LEAST-COST SEARCH FROM A
000130*               SOURCE HOST TO A DESTINATION HOST OVER UNSEALED
000140*               BACKDOORS, SUBJECT TO A MINIMUM-BANDWIDTH FILTER
000150*               AND A LEAVING-HOST CLEARANCE/FIREWALL CHECK.
000160*               RUNS ONE OF TWO COST RULES DEPENDING ON THE
000170*               LAMBDA ARGUMENT - PLAIN LOWEST-LATENCY WHEN
000180*               LAMBDA IS ZERO, OR LATENCY PLUS A PER-HOP
000190*               PENALTY WHEN LAMBDA IS POSITIVE. THE CANDIDATE
000200*               FRONTIER IS HELD AS A FLAT TABLE AND SCANNED FOR
000210*               THE BEST ENTRY EACH STEP RATHER THAN KEPT
000220*               SORTED - SIMPLER TO MAINTAIN THAN A HEAP AND THE
000230*               NETWORKS THIS RUNS AGAINST ARE SMALL.
000240*----------------------------------------------------------------*
000250* HISTORY OF MODIFICATION:
000260*----------------------------------------------------------------*
000270* NWK007 14/02/1991 RBW    - INITIAL VERSION. LAMBDA = 0 ONLY
000280*                            (PLAIN LOWEST-LATENCY SEARCH).
000290*----------------------------------------------------------------*
000300* NWK011 02/06/1992 DSL    - SWITCHED THE FRONTIER FROM THE OLD
000310*                            EDGE-WALK TO THE NEW HOST ADJACENCY
000320*                            TABLE (SEE NWKHOST NWK009) - CUT THE
000330*                            RUN TIME ON THE 40-HOST CASE
000340*                            NOTICEABLY.
000350*----------------------------------------------------------------*
000360* NWK022 30/07/1996 RBW    - ADDED THE LAMBDA > 0 PER-HOP PENALTY
000370*                            VARIANT REQUESTED BY THE BACKBONE
000380*                            TEAM FOR ROUTES THAT PREFER FEWER
000390*                            HOPS OVER RAW LATENCY. KEEPS A BEST-
000400*                            COST-PER-HOP-COUNT TABLE INSTEAD OF
000410*                            A SINGLE BEST COST PER HOST.
000420*----------------------------------------------------------------*
000430* NWK023 14/08/1996 RBW    - FIXED A TRANSPOSED SUBSCRIPT IN THE
000440*                            LAMBDA > 0 ACCEPTANCE TEST THAT WAS
000450*                            LETTING WORSE CANDIDATES THROUGH.
000460*----------------------------------------------------------------*
000470* NWK031 18/09/1998 TSL    - FRONTIER COST/HOP FIELDS AND THE
000480*                            BEST-COST TABLE MOVED TO COMP.
000490*----------------------------------------------------------------*
000500* NWK043 11/01/1999 RBW    - Y2K SIGN-OFF: NO DATE FIELDS IN THIS
000510*                            PROGRAM. NO CHANGE REQUIRED.
000520*----------------------------------------------------------------*
000530* NWK047 22/03/2002 TSL    - SAME-HOST TRACE_ROUTE (SOURCE = DEST)
000540*                            NOW SHORT-CIRCUITS WITH A ZERO-
000550*                            LATENCY ONE-HOST ROUTE INSTEAD OF
000560*                            RUNNING THE SEARCH. RAISED BY
000570*                            OPERATIONS - TICKET NOC-2041.
000580*----------------------------------------------------------------*
000583* NWK053 10/04/2002 TSL    - NOC-2048: ADDED A CONSOLE TRACE LINE TO   *
000584*                            B850-BUILD-NOTFOUND-MESSAGE SHOWING  *
000585*                            HOW MANY CANDIDATES WERE EXPLORED    *
000586*                            BEFORE THE FRONTIER WENT EMPTY, TO   *
000587*                            HELP OPERATORS TELL A GENUINELY      *
000588*                            DISCONNECTED PAIR FROM A CAND-TABLE- *
000589*                            MAX OVERFLOW. THE RESULT-FILE "NO    *
000590*                            ROUTE FOUND" LINE ITSELF IS          *
000591*                            UNCHANGED.                           *
000592*----------------------------------------------------------------*
000594* NWK057 12/04/2002 TSL    - NOC-2051: D900-TRIM-NUMERIC WAS      *
000595*                            CUTTING NWK-OUT-NUMERIC-EDIT-R AT    *
000596*                            12 BYTES, TWO PAST THE TRUE 10-BYTE  *
000597*                            WIDTH OF THE PICTURE IT REDEFINES.   *
000598*                            NARROWED TO MATCH NWKOUT NWK055.     *
000599*----------------------------------------------------------------*
000601* NWK058 15/04/2002 TSL    - NOC-2053: WK-PATH-CAND-PATH-TABLE-MAX *
000602*                            WAS 40, BUT NWK-HOST-MAX-ENTRIES      *
000603*                            ALLOWS A 100-HOST NETWORK. A ROUTE    *
000604*                            NEEDING MORE THAN 40 HOPS WAS BEING   *
000605*                            REFUSED FURTHER GROWTH IN             *
000606*                            B740-INSERT-CANDIDATE, WRONGLY        *
000607*                            REPORTING NO ROUTE FOUND. RAISED THE  *
000608*                            LIMIT (AND THE WK-PATH-CAND-PATH      *
000609*                            TABLE ITSELF) TO 100 TO MATCH.        *
000610*----------------------------------------------------------------*
000611 EJECT
000612**********************
000613 ENVIRONMENT DIVISION.
000614**********************
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER. IBM-AS400.
000650 OBJECT-COMPUTER. IBM-AS400.
000660 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
000670                      ON  STATUS IS U0-ON
000680                      OFF STATUS IS U0-OFF.
000690 EJECT
000700***************
000710 DATA DIVISION.
000720***************
000730*************************
000740 WORKING-STORAGE SECTION.
000750*************************
000760 01  FILLER                          PIC X(24) VALUE
000770     "** PROGRAM NWKPATH   **".
000780*
000790 77  WK-PATH-CAND-TABLE-MAX          PIC 9(04) COMP VALUE 1000.
000800 77  WK-PATH-CAND-PATH-TABLE-MAX     PIC 9(04) COMP VALUE 100.
000810*
000820 01  WK-PATH-WORK-AREA.
000830     05  WK-PATH-SRC-IDX             PIC 9(04)  COMP VALUE ZERO.
000840     05  WK-PATH-DST-IDX             PIC 9(04)  COMP VALUE ZERO.
000850     05  WK-PATH-SEARCH-ID           PIC X(20)  VALUE SPACES.
000860     05  WK-PATH-FOUND               PIC X(01)  VALUE "N".
000870         88  WK-PATH-IS-FOUND               VALUE "Y".
000880     05  WK-PATH-FOUND-IDX           PIC 9(04)  COMP VALUE ZERO.
000890     05  WK-PATH-SCAN-IDX            PIC 9(04)  COMP VALUE ZERO.
000900     05  WK-PATH-RH-IDX              PIC 9(04)  COMP VALUE ZERO.
000910     05  WK-PATH-RHOP-IDX            PIC 9(04)  COMP VALUE ZERO.
000920     05  WK-PATH-DONE                PIC X(01)  VALUE "N".
000930     05  WK-PATH-RESULT-CAND         PIC 9(04)  COMP VALUE ZERO.
000940     05  WK-PATH-BEST-CAND           PIC 9(04)  COMP VALUE ZERO.
000950     05  WK-PATH-CUR-IDX             PIC 9(04)  COMP VALUE ZERO.
000960     05  WK-PATH-ADJ-IDX             PIC 9(04)  COMP VALUE ZERO.
000970     05  WK-PATH-EDGE-IDX            PIC 9(04)  COMP VALUE ZERO.
000980     05  WK-PATH-NEIGHBOUR-ID        PIC X(20)  VALUE SPACES.
000990     05  WK-PATH-NEIGHBOUR-IDX       PIC 9(04)  COMP VALUE ZERO.
001000     05  WK-PATH-NEW-COST            PIC S9(09) COMP VALUE ZERO.
001010     05  WK-PATH-NEW-HOPS            PIC 9(04)  COMP VALUE ZERO.
001020     05  WK-PATH-EDGE-COST           PIC S9(09) COMP VALUE ZERO.
001030     05  WK-PATH-ACCEPT              PIC X(01)  VALUE "N".
001040     05  WK-PATH-CHECK-HOP           PIC 9(04)  COMP VALUE ZERO.
001050     05  WK-PATH-CMP-1               PIC 9(04)  COMP VALUE ZERO.
001060     05  WK-PATH-CMP-2               PIC 9(04)  COMP VALUE ZERO.
001070     05  WK-PATH-CMP-RESULT          PIC X(01)  VALUE "E".
001080     05  WK-PATH-CMP-MINLEN          PIC 9(04)  COMP VALUE ZERO.
001090     05  WK-PATH-CMP-ELEM-IDX        PIC 9(04)  COMP VALUE ZERO.
001100     05  WK-PATH-MSG-IDX             PIC 9(04)  COMP VALUE ZERO.
001110     05  WK-PATH-MSG-PTR             PIC 9(04)  COMP VALUE ZERO.
001120     05  WK-PATH-MSG-BUFFER          PIC X(132) VALUE SPACES.
001130     05  WK-PATH-SENTINEL            PIC S9(09) COMP
001140                                     VALUE 999999999.
001142     05  WK-PATH-CAND-EDIT           PIC ZZZZ9.
001144     05  WK-PATH-CAND-EDIT-R REDEFINES WK-PATH-CAND-EDIT
001146                                     PIC X(05).
001150*
001160 01  WK-PATH-BEST-COST-TABLE.
001170     05  WK-PATH-BEST-COST-HOST     OCCURS 100 TIMES.
001180         10  WK-PATH-BEST-COST      PIC S9(09) COMP
001190                                    OCCURS 100 TIMES VALUE ZERO.
001200*
001210 01  WK-PATH-CAND-AREA.
001220     05  WK-PATH-CAND-COUNT          PIC 9(04)  COMP VALUE ZERO.
001230     05  WK-PATH-CAND-ENTRY         OCCURS 1000 TIMES.
001240         10  WK-PATH-CAND-HOST-IDX   PIC 9(04)  COMP VALUE ZERO.
001250         10  WK-PATH-CAND-COST       PIC S9(09) COMP VALUE ZERO.
001260         10  WK-PATH-CAND-HOPS       PIC 9(04)  COMP VALUE ZERO.
001270         10  WK-PATH-CAND-ACTIVE     PIC X(01)  VALUE "N".
001280         10  WK-PATH-CAND-PATH-LEN   PIC 9(04)  COMP VALUE ZERO.
001290         10  WK-PATH-CAND-PATH       PIC X(20)
001300                                    OCCURS 100 TIMES VALUE SPACES.
001310 EJECT
001320*****************
001330 LINKAGE SECTION.
001340*****************
001350 COPY NWKHOST.
001360 COPY NWKEDGE.
001370 COPY NWKOUT.
001380 COPY NWKTRCE.
001390 EJECT
001400*****************
001410 PROCEDURE DIVISION USING
001420     NWK-HOST-CONTROL NWK-HOST-ID-WORK NWK-HOST-TABLE
001430     NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY NWK-EDGE-TABLE
001440     NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT NWK-OUT-NUMERIC-TRIM
001450     NWK-TRCE-AREA.
001460*****************
001470 MAIN-MODULE.
001480     PERFORM A100-VALIDATE-ENDPOINTS THRU A199-VALIDATE-ENDPOINTS-EX.
001490     IF  NOT NWK-OUT-IS-ERROR
001500         IF  WK-PATH-SRC-IDX = WK-PATH-DST-IDX
001510             PERFORM B200-SAME-HOST-MESSAGE
001520                 THRU B299-SAME-HOST-MESSAGE-EX
001530         ELSE
001540             PERFORM B300-RESET-SEARCH-STATE
001550                 THRU B399-RESET-SEARCH-STATE-EX
001560             PERFORM B400-INIT-FRONTIER THRU B499-INIT-FRONTIER-EX
001570             MOVE "N" TO WK-PATH-DONE
001580             MOVE ZERO TO WK-PATH-RESULT-CAND
001590             PERFORM B510-SEARCH-STEP THRU B519-SEARCH-STEP-EX
001600                 UNTIL WK-PATH-DONE = "Y"
001610             IF  WK-PATH-RESULT-CAND NOT = ZERO
001620                 PERFORM B800-BUILD-ROUTE-MESSAGE
001630                     THRU B809-BUILD-ROUTE-MESSAGE-EX
001640             ELSE
001650                 PERFORM B850-BUILD-NOTFOUND-MESSAGE
001660                     THRU B859-BUILD-NOTFOUND-MESSAGE-EX
001670             END-IF
001680         END-IF
001690     END-IF.
001700     GOBACK.
001710 EJECT
001720*----------------------------------------------------------------*
001730 A100-VALIDATE-ENDPOINTS.
001740*----------------------------------------------------------------*
001750     INITIALIZE NWK-OUT-AREA.
001760     MOVE 1 TO NWK-OUT-LINE-COUNT.
001770     MOVE NWK-TRCE-SOURCE-ID TO WK-PATH-SEARCH-ID.
001780     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
001790     IF  NOT WK-PATH-IS-FOUND
001800         MOVE "Y" TO NWK-OUT-ERROR-FOUND
001810         MOVE "Some error occurred in trace_route."
001820             TO NWK-OUT-LINE(1)
001830         GO TO A199-VALIDATE-ENDPOINTS-EX
001840     END-IF.
001850     MOVE WK-PATH-FOUND-IDX TO WK-PATH-SRC-IDX.
001860     MOVE NWK-TRCE-DEST-ID TO WK-PATH-SEARCH-ID.
001870     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
001880     IF  NOT WK-PATH-IS-FOUND
001890         MOVE "Y" TO NWK-OUT-ERROR-FOUND
001900         MOVE "Some error occurred in trace_route."
001910             TO NWK-OUT-LINE(1)
001920         GO TO A199-VALIDATE-ENDPOINTS-EX
001930     END-IF.
001940     MOVE WK-PATH-FOUND-IDX TO WK-PATH-DST-IDX.
001950*----------------------------------------------------------------*
001960 A199-VALIDATE-ENDPOINTS-EX.
001970*----------------------------------------------------------------*
001980     EXIT.
001990 EJECT
002000*----------------------------------------------------------------*
002010 B200-SAME-HOST-MESSAGE.
002020*----------------------------------------------------------------*
002030     STRING "Optimal route " DELIMITED BY SIZE
002040             NWK-TRCE-SOURCE-ID DELIMITED BY SPACE
002050             " -> "            DELIMITED BY SIZE
002060             NWK-TRCE-DEST-ID  DELIMITED BY SPACE
002070             ": "              DELIMITED BY SIZE
002080             NWK-TRCE-SOURCE-ID DELIMITED BY SPACE
002090             " (Latency = 0ms)" DELIMITED BY SIZE
002100         INTO NWK-OUT-LINE(1).
002110*----------------------------------------------------------------*
002120 B299-SAME-HOST-MESSAGE-EX.
002130*----------------------------------------------------------------*
002140     EXIT.
002150 EJECT
002160*----------------------------------------------------------------*
002170*    RESET PER-HOST SEARCH STATE. NWK-HOST-SCRATCH AND THE BEST-
002180*    COST-PER-HOP TABLE BOTH CARRY OVER FROM THE PREVIOUS CALL SO
002190*    MUST BE CLEARED HERE EVERY TIME, NOT JUST ON THE FIRST CALL.
002200*----------------------------------------------------------------*
002210 B300-RESET-SEARCH-STATE.
002220*----------------------------------------------------------------*
002230     PERFORM B310-RESET-ONE-HOST THRU B319-RESET-ONE-HOST-EX
002240         VARYING WK-PATH-RH-IDX FROM 1 BY 1
002250         UNTIL WK-PATH-RH-IDX > NWK-HOST-COUNT.
002260*----------------------------------------------------------------*
002270 B399-RESET-SEARCH-STATE-EX.
002280*----------------------------------------------------------------*
002290     EXIT.
002300*----------------------------------------------------------------*
002310 B310-RESET-ONE-HOST.
002320*----------------------------------------------------------------*
002330     MOVE "N" TO NWK-HOST-VISITED(WK-PATH-RH-IDX).
002340     MOVE WK-PATH-SENTINEL TO NWK-HOST-SCRATCH(WK-PATH-RH-IDX).
002350     PERFORM B320-RESET-ONE-HOP THRU B329-RESET-ONE-HOP-EX
002360         VARYING WK-PATH-RHOP-IDX FROM 1 BY 1
002370         UNTIL WK-PATH-RHOP-IDX > 100.
002380*----------------------------------------------------------------*
002390 B319-RESET-ONE-HOST-EX.
002400*----------------------------------------------------------------*
002410     EXIT.
002420*----------------------------------------------------------------*
002430 B320-RESET-ONE-HOP.
002440*----------------------------------------------------------------*
002450     MOVE WK-PATH-SENTINEL
002460         TO WK-PATH-BEST-COST(WK-PATH-RH-IDX, WK-PATH-RHOP-IDX).
002470*----------------------------------------------------------------*
002480 B329-RESET-ONE-HOP-EX.
002490*----------------------------------------------------------------*
002500     EXIT.
002510 EJECT
002520*----------------------------------------------------------------*
002530 B400-INIT-FRONTIER.
002540*----------------------------------------------------------------*
002550     MOVE ZERO TO WK-PATH-CAND-COUNT.
002560     ADD 1 TO WK-PATH-CAND-COUNT.
002570     MOVE WK-PATH-SRC-IDX TO WK-PATH-CAND-HOST-IDX(WK-PATH-CAND-COUNT).
002580     MOVE ZERO TO WK-PATH-CAND-COST(WK-PATH-CAND-COUNT).
002590     MOVE ZERO TO WK-PATH-CAND-HOPS(WK-PATH-CAND-COUNT).
002600     MOVE "Y" TO WK-PATH-CAND-ACTIVE(WK-PATH-CAND-COUNT).
002610     MOVE 1 TO WK-PATH-CAND-PATH-LEN(WK-PATH-CAND-COUNT).
002620     MOVE NWK-HOST-ID(WK-PATH-SRC-IDX)
002630         TO WK-PATH-CAND-PATH(WK-PATH-CAND-COUNT, 1).
002640     MOVE ZERO TO NWK-HOST-SCRATCH(WK-PATH-SRC-IDX).
002650     MOVE ZERO TO WK-PATH-BEST-COST(WK-PATH-SRC-IDX, 1).
002660*----------------------------------------------------------------*
002670 B499-INIT-FRONTIER-EX.
002680*----------------------------------------------------------------*
002690     EXIT.
002700 EJECT
002710*----------------------------------------------------------------*
002720 B510-SEARCH-STEP.
002730*----------------------------------------------------------------*
002740     PERFORM B600-FIND-BEST-CANDIDATE THRU B699-FIND-BEST-CANDIDATE-EX.
002750     IF  WK-PATH-BEST-CAND = ZERO
002760         MOVE "Y" TO WK-PATH-DONE
002770     ELSE
002780         MOVE "N" TO WK-PATH-CAND-ACTIVE(WK-PATH-BEST-CAND)
002790         MOVE WK-PATH-CAND-HOST-IDX(WK-PATH-BEST-CAND) TO WK-PATH-CUR-IDX
002800         IF  WK-PATH-CUR-IDX = WK-PATH-DST-IDX
002810             MOVE WK-PATH-BEST-CAND TO WK-PATH-RESULT-CAND
002820             MOVE "Y" TO WK-PATH-DONE
002830         ELSE
002840             IF  NWK-TRCE-LAMBDA = ZERO
002850                 IF  NWK-HOST-NOT-VISITED(WK-PATH-CUR-IDX)
002860                     MOVE "Y" TO NWK-HOST-VISITED(WK-PATH-CUR-IDX)
002870                     PERFORM B700-EXPAND-NEIGHBOURS
002880                         THRU B799-EXPAND-NEIGHBOURS-EX
002890                 END-IF
002900             ELSE
002910                 PERFORM B700-EXPAND-NEIGHBOURS
002920                     THRU B799-EXPAND-NEIGHBOURS-EX
002930             END-IF
002940         END-IF
002950     END-IF.
002960*----------------------------------------------------------------*
002970 B519-SEARCH-STEP-EX.
002980*----------------------------------------------------------------*
002990     EXIT.
003000 EJECT
003010*----------------------------------------------------------------*
003020*    PICK THE HIGHEST-PRIORITY ACTIVE CANDIDATE - SEE C100 FOR
003030*    THE THREE-KEY TIE-BREAK (COST, THEN HOPS, THEN HOST-ID
003040*    SEQUENCE).
003050*----------------------------------------------------------------*
003060 B600-FIND-BEST-CANDIDATE.
003070*----------------------------------------------------------------*
003080     MOVE ZERO TO WK-PATH-BEST-CAND.
003090     PERFORM B610-SCAN-CANDIDATE THRU B619-SCAN-CANDIDATE-EX
003100         VARYING WK-PATH-SCAN-IDX FROM 1 BY 1
003110         UNTIL WK-PATH-SCAN-IDX > WK-PATH-CAND-COUNT.
003120*----------------------------------------------------------------*
003130 B699-FIND-BEST-CANDIDATE-EX.
003140*----------------------------------------------------------------*
003150     EXIT.
003160*----------------------------------------------------------------*
003170 B610-SCAN-CANDIDATE.
003180*----------------------------------------------------------------*
003190     IF  WK-PATH-CAND-ACTIVE(WK-PATH-SCAN-IDX) = "Y"
003200         IF  WK-PATH-BEST-CAND = ZERO
003210             MOVE WK-PATH-SCAN-IDX TO WK-PATH-BEST-CAND
003220         ELSE
003230             MOVE WK-PATH-BEST-CAND TO WK-PATH-CMP-1
003240             MOVE WK-PATH-SCAN-IDX TO WK-PATH-CMP-2
003250             PERFORM C100-COMPARE-CANDIDATES
003260                 THRU C199-COMPARE-CANDIDATES-EX
003270             IF  WK-PATH-CMP-RESULT = "G"
003280                 MOVE WK-PATH-SCAN-IDX TO WK-PATH-BEST-CAND
003290             END-IF
003300         END-IF
003310     END-IF.
003320*----------------------------------------------------------------*
003330 B619-SCAN-CANDIDATE-EX.
003340*----------------------------------------------------------------*
003350     EXIT.
003360 EJECT
003370*----------------------------------------------------------------*
003380 B700-EXPAND-NEIGHBOURS.
003390*----------------------------------------------------------------*
003400     IF  NWK-HOST-ADJ-COUNT(WK-PATH-CUR-IDX) > ZERO
003410         PERFORM B710-EXPAND-ONE-EDGE THRU B719-EXPAND-ONE-EDGE-EX
003420             VARYING WK-PATH-ADJ-IDX FROM 1 BY 1
003430             UNTIL WK-PATH-ADJ-IDX > NWK-HOST-ADJ-COUNT(WK-PATH-CUR-IDX)
003440     END-IF.
003450*----------------------------------------------------------------*
003460 B799-EXPAND-NEIGHBOURS-EX.
003470*----------------------------------------------------------------*
003480     EXIT.
003490*----------------------------------------------------------------*
003500*    TRAVERSAL GATE - EDGE MUST BE UNSEALED, MEET THE MINIMUM
003510*    BANDWIDTH, AND THE CLEARANCE OF THE HOST BEING LEFT MUST
003520*    MEET THE FIREWALL LEVEL (NWK022).
003530*----------------------------------------------------------------*
003540 B710-EXPAND-ONE-EDGE.
003550*----------------------------------------------------------------*
003560     MOVE NWK-HOST-ADJ-EDGE(WK-PATH-CUR-IDX, WK-PATH-ADJ-IDX)
003570         TO WK-PATH-EDGE-IDX.
003580     IF  NWK-EDGE-IS-UNSEALED(WK-PATH-EDGE-IDX)
003590         AND NWK-EDGE-BANDWIDTH-CAP(WK-PATH-EDGE-IDX)
003600             >= NWK-TRCE-MIN-BANDWIDTH
003610         AND NWK-HOST-CLEARANCE(WK-PATH-CUR-IDX)
003620             >= NWK-EDGE-FIREWALL-LVL(WK-PATH-EDGE-IDX)
003630         PERFORM C850-OTHER-END THRU C859-OTHER-END-EX
003640         IF  WK-PATH-NEIGHBOUR-IDX NOT = ZERO
003650             COMPUTE WK-PATH-NEW-HOPS =
003660                 WK-PATH-CAND-HOPS(WK-PATH-BEST-CAND) + 1
003670             IF  NWK-TRCE-LAMBDA = ZERO
003680                 COMPUTE WK-PATH-NEW-COST =
003690                     WK-PATH-CAND-COST(WK-PATH-BEST-CAND)
003700                     + NWK-EDGE-BASE-LATENCY(WK-PATH-EDGE-IDX)
003710             ELSE
003720                 COMPUTE WK-PATH-EDGE-COST =
003730                     NWK-EDGE-BASE-LATENCY(WK-PATH-EDGE-IDX)
003740                     + NWK-TRCE-LAMBDA * (WK-PATH-NEW-HOPS - 1)
003750                 COMPUTE WK-PATH-NEW-COST =
003760                     WK-PATH-CAND-COST(WK-PATH-BEST-CAND)
003770                     + WK-PATH-EDGE-COST
003780             END-IF
003790             IF  NWK-TRCE-LAMBDA = ZERO
003800                 PERFORM B720-CHECK-ZERO-ACCEPT
003810                     THRU B729-CHECK-ZERO-ACCEPT-EX
003820             ELSE
003830                 PERFORM B730-CHECK-LAMBDA-ACCEPT
003840                     THRU B738-CHECK-LAMBDA-ACCEPT-EX
003850             END-IF
003860             IF  WK-PATH-ACCEPT = "Y"
003870                 PERFORM B740-INSERT-CANDIDATE
003880                     THRU B749-INSERT-CANDIDATE-EX
003890             END-IF
003900         END-IF
003910     END-IF.
003920*----------------------------------------------------------------*
003930 B719-EXPAND-ONE-EDGE-EX.
003940*----------------------------------------------------------------*
003950     EXIT.
003960 EJECT
003970*----------------------------------------------------------------*
003980*    LAMBDA = 0 ACCEPTANCE - A SETTLED HOST IS NEVER RE-EXPANDED
003990*    (SEE B510), BUT AN EQUAL-COST CANDIDATE IS STILL INSERTED SO
004000*    THE HOP/LEXICAL TIE-BREAKS CAN OPERATE.
004010*----------------------------------------------------------------*
004020 B720-CHECK-ZERO-ACCEPT.
004030*----------------------------------------------------------------*
004040     MOVE "Y" TO WK-PATH-ACCEPT.
004050     IF  NWK-HOST-SCRATCH(WK-PATH-NEIGHBOUR-IDX) < WK-PATH-NEW-COST
004060         MOVE "N" TO WK-PATH-ACCEPT
004070     END-IF.
004080*----------------------------------------------------------------*
004090 B729-CHECK-ZERO-ACCEPT-EX.
004100*----------------------------------------------------------------*
004110     EXIT.
004120 EJECT
004130*----------------------------------------------------------------*
004140*    LAMBDA > 0 ACCEPTANCE (NWK022/NWK023) - THE CANDIDATE MUST
004150*    BEAT, STRICTLY, EVERY RECORDED COST AT HOP COUNTS 0 THROUGH
004160*    ITS OWN HOP COUNT BEFORE IT CAN JOIN THE FRONTIER.
004170*----------------------------------------------------------------*
004180 B730-CHECK-LAMBDA-ACCEPT.
004190*----------------------------------------------------------------*
004200     MOVE "Y" TO WK-PATH-ACCEPT.
004210     PERFORM B731-CHECK-ONE-HOP THRU B732-CHECK-ONE-HOP-EX
004220         VARYING WK-PATH-CHECK-HOP FROM 1 BY 1
004230         UNTIL WK-PATH-CHECK-HOP > (WK-PATH-NEW-HOPS + 1)
004240             OR WK-PATH-ACCEPT = "N".
004250*----------------------------------------------------------------*
004260 B738-CHECK-LAMBDA-ACCEPT-EX.
004270*----------------------------------------------------------------*
004280     EXIT.
004290*----------------------------------------------------------------*
004300 B731-CHECK-ONE-HOP.
004310*----------------------------------------------------------------*
004320     IF  WK-PATH-BEST-COST(WK-PATH-NEIGHBOUR-IDX, WK-PATH-CHECK-HOP)
004330             <= WK-PATH-NEW-COST
004340         MOVE "N" TO WK-PATH-ACCEPT
004350     END-IF.
004360*----------------------------------------------------------------*
004370 B732-CHECK-ONE-HOP-EX.
004380*----------------------------------------------------------------*
004390     EXIT.
004400 EJECT
004410*----------------------------------------------------------------*
004420*    APPEND ONE HOP TO THE EXPANDED-FROM CANDIDATE'S PATH AND
004430*    DROP IT ON THE FRONTIER. THE WHOLE ENTRY (INCLUDING ITS PATH
004440*    ARRAY) IS COPIED FORWARD IN ONE GROUP MOVE - SIMPLER THAN
004450*    CHASING A PARENT POINTER BACK THROUGH THE TABLE LATER.
004460*----------------------------------------------------------------*
004470 B740-INSERT-CANDIDATE.
004480*----------------------------------------------------------------*
004490     IF  WK-PATH-CAND-COUNT < WK-PATH-CAND-TABLE-MAX
004500         AND WK-PATH-CAND-PATH-LEN(WK-PATH-BEST-CAND)
004510             < WK-PATH-CAND-PATH-TABLE-MAX
004520         ADD 1 TO WK-PATH-CAND-COUNT
004530         MOVE WK-PATH-CAND-ENTRY(WK-PATH-BEST-CAND)
004540             TO WK-PATH-CAND-ENTRY(WK-PATH-CAND-COUNT)
004550         MOVE WK-PATH-NEIGHBOUR-IDX
004560             TO WK-PATH-CAND-HOST-IDX(WK-PATH-CAND-COUNT)
004570         MOVE WK-PATH-NEW-COST TO WK-PATH-CAND-COST(WK-PATH-CAND-COUNT)
004580         MOVE WK-PATH-NEW-HOPS TO WK-PATH-CAND-HOPS(WK-PATH-CAND-COUNT)
004590         MOVE "Y" TO WK-PATH-CAND-ACTIVE(WK-PATH-CAND-COUNT)
004600         ADD 1 TO WK-PATH-CAND-PATH-LEN(WK-PATH-CAND-COUNT)
004610         MOVE NWK-HOST-ID(WK-PATH-NEIGHBOUR-IDX)
004620             TO WK-PATH-CAND-PATH(WK-PATH-CAND-COUNT,
004630                WK-PATH-CAND-PATH-LEN(WK-PATH-CAND-COUNT))
004640         IF  NWK-TRCE-LAMBDA = ZERO
004650             MOVE WK-PATH-NEW-COST TO NWK-HOST-SCRATCH(WK-PATH-NEIGHBOUR-IDX)
004660         ELSE
004670             MOVE WK-PATH-NEW-COST
004680                 TO WK-PATH-BEST-COST(WK-PATH-NEIGHBOUR-IDX,
004690                                       WK-PATH-NEW-HOPS + 1)
004700         END-IF
004710     END-IF.
004720*----------------------------------------------------------------*
004730 B749-INSERT-CANDIDATE-EX.
004740*----------------------------------------------------------------*
004750     EXIT.
004760 EJECT
004770*----------------------------------------------------------------*
004780 B800-BUILD-ROUTE-MESSAGE.
004790*----------------------------------------------------------------*
004800     MOVE SPACES TO WK-PATH-MSG-BUFFER.
004810     MOVE 1 TO WK-PATH-MSG-PTR.
004820     STRING "Optimal route " DELIMITED BY SIZE
004830             NWK-TRCE-SOURCE-ID DELIMITED BY SPACE
004840             " -> "            DELIMITED BY SIZE
004850             NWK-TRCE-DEST-ID  DELIMITED BY SPACE
004860             ": "              DELIMITED BY SIZE
004870         INTO WK-PATH-MSG-BUFFER
004880         WITH POINTER WK-PATH-MSG-PTR.
004890     PERFORM B810-APPEND-HOP THRU B819-APPEND-HOP-EX
004900         VARYING WK-PATH-MSG-IDX FROM 1 BY 1
004910         UNTIL WK-PATH-MSG-IDX > WK-PATH-CAND-PATH-LEN(WK-PATH-RESULT-CAND).
004920     MOVE WK-PATH-CAND-COST(WK-PATH-RESULT-CAND) TO NWK-OUT-NUMERIC-EDIT.
004930     PERFORM D900-TRIM-NUMERIC THRU D909-TRIM-NUMERIC-EX.
004940     STRING " (Latency = " DELIMITED BY SIZE
004950             NWK-OUT-NUMERIC-TRIM DELIMITED BY SPACE
004960             "ms)"         DELIMITED BY SIZE
004970         INTO WK-PATH-MSG-BUFFER
004980         WITH POINTER WK-PATH-MSG-PTR.
004990     MOVE WK-PATH-MSG-BUFFER TO NWK-OUT-LINE(1).
005000*----------------------------------------------------------------*
005010 B809-BUILD-ROUTE-MESSAGE-EX.
005020*----------------------------------------------------------------*
005030     EXIT.
005040*----------------------------------------------------------------*
005050 B810-APPEND-HOP.
005060*----------------------------------------------------------------*
005070     IF  WK-PATH-MSG-IDX > 1
005080         STRING " -> " DELIMITED BY SIZE
005090             INTO WK-PATH-MSG-BUFFER
005100             WITH POINTER WK-PATH-MSG-PTR
005110     END-IF.
005120     STRING WK-PATH-CAND-PATH(WK-PATH-RESULT-CAND, WK-PATH-MSG-IDX)
005130             DELIMITED BY SPACE
005140         INTO WK-PATH-MSG-BUFFER
005150         WITH POINTER WK-PATH-MSG-PTR.
005160*----------------------------------------------------------------*
005170 B819-APPEND-HOP-EX.
005180*----------------------------------------------------------------*
005190     EXIT.
005200 EJECT
005210*----------------------------------------------------------------*
005220 B850-BUILD-NOTFOUND-MESSAGE.
005230*----------------------------------------------------------------*
005240     STRING "No route found from " DELIMITED BY SIZE
005250             NWK-TRCE-SOURCE-ID DELIMITED BY SPACE
005260             " to "             DELIMITED BY SIZE
005270             NWK-TRCE-DEST-ID   DELIMITED BY SPACE
005280         INTO NWK-OUT-LINE(1).
005282     MOVE WK-PATH-CAND-COUNT TO WK-PATH-CAND-EDIT.
005284     MOVE ZERO TO WK-PATH-MSG-PTR.
005286     INSPECT WK-PATH-CAND-EDIT-R TALLYING WK-PATH-MSG-PTR
005288         FOR LEADING SPACE.
005290     DISPLAY "NWKPATH - NO ROUTE - CANDIDATES EXPLORED "
005292             WK-PATH-CAND-EDIT-R(WK-PATH-MSG-PTR + 1:5 - WK-PATH-MSG-PTR).
005294*----------------------------------------------------------------*
005300 B859-BUILD-NOTFOUND-MESSAGE-EX.
005310*----------------------------------------------------------------*
005320     EXIT.
005330 EJECT
005340*----------------------------------------------------------------*
005350*    THREE-KEY CANDIDATE TIE-BREAK. WK-PATH-CMP-1 IS THE
005360*    CURRENT BEST; WK-PATH-CMP-2 IS THE CANDIDATE UNDER TEST.
005370*    RESULT "G" MEANS CMP-2 OUTRANKS CMP-1 (LOWER COST, THEN
005380*    FEWER HOPS, THEN LEXICALLY SMALLER HOST SEQUENCE).
005390*----------------------------------------------------------------*
005400 C100-COMPARE-CANDIDATES.
005410*----------------------------------------------------------------*
005420     MOVE "L" TO WK-PATH-CMP-RESULT.
005430     IF  WK-PATH-CAND-COST(WK-PATH-CMP-2) < WK-PATH-CAND-COST(WK-PATH-CMP-1)
005440         MOVE "G" TO WK-PATH-CMP-RESULT
005450         GO TO C199-COMPARE-CANDIDATES-EX
005460     END-IF.
005470     IF  WK-PATH-CAND-COST(WK-PATH-CMP-2) > WK-PATH-CAND-COST(WK-PATH-CMP-1)
005480         MOVE "L" TO WK-PATH-CMP-RESULT
005490         GO TO C199-COMPARE-CANDIDATES-EX
005500     END-IF.
005510     IF  WK-PATH-CAND-HOPS(WK-PATH-CMP-2) < WK-PATH-CAND-HOPS(WK-PATH-CMP-1)
005520         MOVE "G" TO WK-PATH-CMP-RESULT
005530         GO TO C199-COMPARE-CANDIDATES-EX
005540     END-IF.
005550     IF  WK-PATH-CAND-HOPS(WK-PATH-CMP-2) > WK-PATH-CAND-HOPS(WK-PATH-CMP-1)
005560         MOVE "L" TO WK-PATH-CMP-RESULT
005570         GO TO C199-COMPARE-CANDIDATES-EX
005580     END-IF.
005590     PERFORM C200-COMPARE-PATHS THRU C299-COMPARE-PATHS-EX.
005600*----------------------------------------------------------------*
005610 C199-COMPARE-CANDIDATES-EX.
005620*----------------------------------------------------------------*
005630     EXIT.
005640 EJECT
005650*----------------------------------------------------------------*
005660*    ELEMENT-WISE HOST-ID SEQUENCE COMPARE - A STRICT PREFIX
005670*    SORTS BEFORE ITS EXTENSION.
005680*----------------------------------------------------------------*
005690 C200-COMPARE-PATHS.
005700*----------------------------------------------------------------*
005710     MOVE "E" TO WK-PATH-CMP-RESULT.
005720     IF  WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-1)
005730             < WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-2)
005740         MOVE WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-1) TO WK-PATH-CMP-MINLEN
005750     ELSE
005760         MOVE WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-2) TO WK-PATH-CMP-MINLEN
005770     END-IF.
005780     PERFORM C210-COMPARE-ELEM THRU C219-COMPARE-ELEM-EX
005790         VARYING WK-PATH-CMP-ELEM-IDX FROM 1 BY 1
005800         UNTIL WK-PATH-CMP-ELEM-IDX > WK-PATH-CMP-MINLEN
005810             OR WK-PATH-CMP-RESULT NOT = "E".
005820     IF  WK-PATH-CMP-RESULT = "E"
005830         IF  WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-2)
005840                 < WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-1)
005850             MOVE "G" TO WK-PATH-CMP-RESULT
005860         ELSE
005870             IF  WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-2)
005880                     > WK-PATH-CAND-PATH-LEN(WK-PATH-CMP-1)
005890                 MOVE "L" TO WK-PATH-CMP-RESULT
005900             END-IF
005910         END-IF
005920     END-IF.
005930*----------------------------------------------------------------*
005940 C299-COMPARE-PATHS-EX.
005950*----------------------------------------------------------------*
005960     EXIT.
005970*----------------------------------------------------------------*
005980 C210-COMPARE-ELEM.
005990*----------------------------------------------------------------*
006000     IF  WK-PATH-CAND-PATH(WK-PATH-CMP-2, WK-PATH-CMP-ELEM-IDX)
006010             < WK-PATH-CAND-PATH(WK-PATH-CMP-1, WK-PATH-CMP-ELEM-IDX)
006020         MOVE "G" TO WK-PATH-CMP-RESULT
006030     ELSE
006040         IF  WK-PATH-CAND-PATH(WK-PATH-CMP-2, WK-PATH-CMP-ELEM-IDX)
006050                 > WK-PATH-CAND-PATH(WK-PATH-CMP-1, WK-PATH-CMP-ELEM-IDX)
006060             MOVE "L" TO WK-PATH-CMP-RESULT
006070         END-IF
006080     END-IF.
006090*----------------------------------------------------------------*
006100 C219-COMPARE-ELEM-EX.
006110*----------------------------------------------------------------*
006120     EXIT.
006130 EJECT
006140*----------------------------------------------------------------*
006150 C800-FIND-HOST.
006160*----------------------------------------------------------------*
006170     MOVE "N" TO WK-PATH-FOUND.
006180     MOVE ZERO TO WK-PATH-FOUND-IDX.
006190     PERFORM C801-FIND-HOST-SCAN THRU C801-FIND-HOST-SCAN-EX
006200         VARYING WK-PATH-SCAN-IDX FROM 1 BY 1
006210         UNTIL WK-PATH-SCAN-IDX > NWK-HOST-COUNT
006220             OR WK-PATH-FOUND = "Y".
006230*----------------------------------------------------------------*
006240 C809-FIND-HOST-EX.
006250*----------------------------------------------------------------*
006260     EXIT.
006270*----------------------------------------------------------------*
006280 C801-FIND-HOST-SCAN.
006290*----------------------------------------------------------------*
006300     IF  NWK-HOST-ID(WK-PATH-SCAN-IDX) = WK-PATH-SEARCH-ID
006310         MOVE "Y" TO WK-PATH-FOUND
006320         MOVE WK-PATH-SCAN-IDX TO WK-PATH-FOUND-IDX
006330     END-IF.
006340*----------------------------------------------------------------*
006350 C801-FIND-HOST-SCAN-EX.
006360*----------------------------------------------------------------*
006370     EXIT.
006380 EJECT
006390*----------------------------------------------------------------*
006400 C850-OTHER-END.
006410*----------------------------------------------------------------*
006420     IF  NWK-EDGE-END-1-ID(WK-PATH-EDGE-IDX) = NWK-HOST-ID(WK-PATH-CUR-IDX)
006430         MOVE NWK-EDGE-END-2-ID(WK-PATH-EDGE-IDX) TO WK-PATH-NEIGHBOUR-ID
006440     ELSE
006450         MOVE NWK-EDGE-END-1-ID(WK-PATH-EDGE-IDX) TO WK-PATH-NEIGHBOUR-ID
006460     END-IF.
006470     MOVE WK-PATH-NEIGHBOUR-ID TO WK-PATH-SEARCH-ID.
006480     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
006490     IF  WK-PATH-IS-FOUND
006500         MOVE WK-PATH-FOUND-IDX TO WK-PATH-NEIGHBOUR-IDX
006510     ELSE
006520         MOVE ZERO TO WK-PATH-NEIGHBOUR-IDX
006530     END-IF.
006540*----------------------------------------------------------------*
006550 C859-OTHER-END-EX.
006560*----------------------------------------------------------------*
006570     EXIT.
006580 EJECT
006590*----------------------------------------------------------------*
006600 D900-TRIM-NUMERIC.
006610*----------------------------------------------------------------*
006620     MOVE ZERO TO WK-PATH-SCAN-IDX.
006630     INSPECT NWK-OUT-NUMERIC-EDIT-R TALLYING WK-PATH-SCAN-IDX
006640         FOR LEADING SPACE.
006650     MOVE SPACES TO NWK-OUT-NUMERIC-TRIM.
006660     MOVE NWK-OUT-NUMERIC-EDIT-R(WK-PATH-SCAN-IDX + 1:10 - WK-PATH-SCAN-IDX)
006670         TO NWK-OUT-NUMERIC-TRIM.
006680*----------------------------------------------------------------*
006690 D909-TRIM-NUMERIC-EX.
006700*----------------------------------------------------------------*
006710     EXIT.
006720*
006730******************************************************************
006740************** END OF PROGRAM SOURCE -  NWKPATH ****************
006750******************************************************************
