000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     NWKRPT.
000050 AUTHOR.         D S LAMB.
000060 INSTALLATION.   NOC - NETWORK OPERATIONS CENTRE.
000070 DATE-WRITTEN.   12 DEC 1994.
000080 DATE-COMPILED.
000090 SECURITY.       NOC INTERNAL USE ONLY. NOT FOR DISTRIBUTION
000100                 OUTSIDE THE NETWORK OPERATIONS GROUP.
000110*
000120*DESCRIPTION :  ORACLE_REPORT COMMAND. PRODUCES THE EIGHT-LINE
000130*               NETWORK SUMMARY - HOST AND UNSEALED-BACKDOOR
000140*               COUNTS, CONNECTIVITY, COMPONENT COUNT, A CYCLE
000150*               FLAG, AND THE TWO RUNNING-TOTAL AVERAGES. THE
000160*               COMPONENT COUNT AND CYCLE FLAG COME FROM ONE
000170*               BREADTH-FIRST PASS OVER THE UNSEALED BACKDOORS.
000180*----------------------------------------------------------------*
000190* HISTORY OF MODIFICATION:
000200*----------------------------------------------------------------*
000210* NWK017 12/12/1994 DSL    - INITIAL VERSION.
000220*----------------------------------------------------------------*
000230* NWK024 30/07/1996 RBW    - CYCLE FLAG NOW REPRODUCES THE BFS-
000240*                            PARENT QUIRK AGREED WITH THE
000250*                            BACKBONE TEAM - A CLOSING EDGE SEEN
000260*                            ONLY FROM A COMPONENT-START HOST IS
000270*                            NOT FLAGGED. DO NOT "FIX" THIS.
000280*----------------------------------------------------------------*
000290* NWK033 18/09/1998 TSL    - COMPONENT/CYCLE WORK FIELDS MOVED TO
000300*                            COMP.
000310*----------------------------------------------------------------*
000320* NWK044 11/01/1999 RBW    - Y2K SIGN-OFF: NO DATE FIELDS IN THIS
000330*                            PROGRAM. NO CHANGE REQUIRED.
000340*----------------------------------------------------------------*
000350* NWK048 25/03/2002 TSL    - REPORT NOW USES THE WIDER 8-SLOT
000360*                            NWK-OUT-LINE-TABLE (SEE NWKOUT
000370*                            NWK048). NO OTHER CHANGE.
000380*----------------------------------------------------------------*
000381* NWK050 05/04/2002 TSL    - NOC-2044: C800-FIND-HOST WAS SCANNING *
000382*                            WITH WK-RPT-IDX, THE SAME SUBSCRIPT   *
000383*                            B220-SCAN-START USES FOR THE OUTER    *
000384*                            HOST WALK. ON A MULTI-COMPONENT       *
000385*                            NETWORK THIS COULD CLOBBER THE WALK'S *
000386*                            OWN POSITION. GAVE FIND-HOST ITS OWN  *
000387*                            WK-RPT-FH-IDX. SAME FIX AS NWKSCAN    *
000388*                            NWK050.                               *
000389*----------------------------------------------------------------*
000391* NWK060 12/04/2002 TSL    - NOC-2051: D900-TRIM-NUMERIC WAS      *
000392*                            CUTTING NWK-OUT-NUMERIC-EDIT-R AT    *
000393*                            12 BYTES, TWO PAST THE TRUE 10-BYTE  *
000394*                            WIDTH OF THE PICTURE IT REDEFINES.   *
000395*                            NARROWED TO MATCH NWKOUT NWK055.     *
000396*----------------------------------------------------------------*
000397 EJECT
000398**********************
000410 ENVIRONMENT DIVISION.
000420**********************
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-AS400.
000450 OBJECT-COMPUTER. IBM-AS400.
000460 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
000470                      ON  STATUS IS U0-ON
000480                      OFF STATUS IS U0-OFF.
000490 EJECT
000500***************
000510 DATA DIVISION.
000520***************
000530*************************
000540 WORKING-STORAGE SECTION.
000550*************************
000560 01  FILLER                          PIC X(24) VALUE
000570     "** PROGRAM NWKRPT    **".
000580*
000590 01  WK-RPT-WORK-AREA.
000600     05  WK-RPT-IDX                  PIC 9(04)  COMP VALUE ZERO.
000601     05  WK-RPT-FH-IDX               PIC 9(04)  COMP VALUE ZERO.
000610     05  WK-RPT-ADJ-IDX              PIC 9(04)  COMP VALUE ZERO.
000620     05  WK-RPT-EDGE-IDX             PIC 9(04)  COMP VALUE ZERO.
000630     05  WK-RPT-CUR-IDX              PIC 9(04)  COMP VALUE ZERO.
000640     05  WK-RPT-OTHER-IDX            PIC 9(04)  COMP VALUE ZERO.
000650     05  WK-RPT-OTHER-ID             PIC X(20)  VALUE SPACES.
000660     05  WK-RPT-SEARCH-ID            PIC X(20)  VALUE SPACES.
000670     05  WK-RPT-FOUND                PIC X(01)  VALUE "N".
000680         88  WK-RPT-IS-FOUND                VALUE "Y".
000690     05  WK-RPT-FOUND-IDX            PIC 9(04)  COMP VALUE ZERO.
000700     05  WK-RPT-COMPONENT-COUNT      PIC 9(04)  COMP VALUE ZERO.
000710     05  WK-RPT-CYCLE-FOUND          PIC X(01)  VALUE "N".
000720         88  WK-RPT-HAS-CYCLE               VALUE "Y".
000730     05  WK-RPT-QUEUE-HEAD           PIC 9(04)  COMP VALUE ZERO.
000740     05  WK-RPT-QUEUE-TAIL           PIC 9(04)  COMP VALUE ZERO.
000750     05  WK-RPT-QUEUE                PIC 9(04)  COMP
000760                                     OCCURS 100 TIMES VALUE ZERO.
000770     05  WK-RPT-C                    PIC 9(04)  COMP VALUE ZERO.
000780     05  WK-RPT-AVG-BW               PIC S9(07)V9(01) VALUE ZERO.
000790     05  WK-RPT-AVG-CL               PIC S9(07)V9(01) VALUE ZERO.
000800     05  WK-RPT-AVG-EDIT             PIC ZZZZZZ9.9.
000810     05  WK-RPT-AVG-EDIT-R REDEFINES WK-RPT-AVG-EDIT
000820                                     PIC X(09).
000830     05  WK-RPT-AVG-TRIM             PIC X(09)  VALUE SPACES.
000840 EJECT
000850*****************
000860 LINKAGE SECTION.
000870*****************
000880 COPY NWKHOST.
000890 COPY NWKEDGE.
000900 COPY NWKOUT.
000910 EJECT
000920*****************
000930 PROCEDURE DIVISION USING
000940     NWK-HOST-CONTROL NWK-HOST-ID-WORK NWK-HOST-TABLE
000950     NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY NWK-EDGE-TABLE
000960     NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT NWK-OUT-NUMERIC-TRIM.
000970*****************
000980 MAIN-MODULE.
000990     PERFORM B100-BUILD-REPORT THRU B199-BUILD-REPORT-EX.
001000     GOBACK.
001010 EJECT
001020*----------------------------------------------------------------*
001030 B100-BUILD-REPORT.
001040*----------------------------------------------------------------*
001050     INITIALIZE NWK-OUT-AREA.
001060     MOVE 8 TO NWK-OUT-LINE-COUNT.
001070     MOVE "--- Resistance Network Report ---" TO NWK-OUT-LINE(1).
001080     MOVE NWK-HOST-COUNT TO NWK-OUT-NUMERIC-EDIT.
001090     PERFORM D900-TRIM-NUMERIC THRU D909-TRIM-NUMERIC-EX.
001100     STRING "Total Hosts: " DELIMITED BY SIZE
001110             NWK-OUT-NUMERIC-TRIM DELIMITED BY SPACE
001120         INTO NWK-OUT-LINE(2).
001130     MOVE NWK-TOTAL-UNSEALED-EDGES TO NWK-OUT-NUMERIC-EDIT.
001140     PERFORM D900-TRIM-NUMERIC THRU D909-TRIM-NUMERIC-EX.
001150     STRING "Total Unsealed Backdoors: " DELIMITED BY SIZE
001160             NWK-OUT-NUMERIC-TRIM DELIMITED BY SPACE
001170         INTO NWK-OUT-LINE(3).
001180     PERFORM B200-ANALYZE-GRAPH THRU B299-ANALYZE-GRAPH-EX.
001190     IF  NWK-HOST-COUNT <= 1 OR WK-RPT-COMPONENT-COUNT = 1
001200         MOVE "Network Connectivity: Connected" TO NWK-OUT-LINE(4)
001210     ELSE
001220         MOVE "Network Connectivity: Disconnected" TO NWK-OUT-LINE(4)
001230     END-IF.
001240     EVALUATE TRUE
001250         WHEN NWK-HOST-COUNT = 0
001260             MOVE ZERO TO WK-RPT-C
001270         WHEN NWK-HOST-COUNT = 1
001280             MOVE 1 TO WK-RPT-C
001290         WHEN OTHER
001300             MOVE WK-RPT-COMPONENT-COUNT TO WK-RPT-C
001310     END-EVALUATE.
001320     MOVE WK-RPT-C TO NWK-OUT-NUMERIC-EDIT.
001330     PERFORM D900-TRIM-NUMERIC THRU D909-TRIM-NUMERIC-EX.
001340     STRING "Connected Components: " DELIMITED BY SIZE
001350             NWK-OUT-NUMERIC-TRIM DELIMITED BY SPACE
001360         INTO NWK-OUT-LINE(5).
001370     IF  WK-RPT-HAS-CYCLE
001380         MOVE "Contains Cycles: Yes" TO NWK-OUT-LINE(6)
001390     ELSE
001400         MOVE "Contains Cycles: No" TO NWK-OUT-LINE(6)
001410     END-IF.
001420     IF  NWK-TOTAL-UNSEALED-EDGES > ZERO
001430         COMPUTE WK-RPT-AVG-BW ROUNDED =
001440             NWK-TOTAL-BANDWIDTH / NWK-TOTAL-UNSEALED-EDGES
001450     ELSE
001460         MOVE ZERO TO WK-RPT-AVG-BW
001470     END-IF.
001480     MOVE WK-RPT-AVG-BW TO WK-RPT-AVG-EDIT.
001490     PERFORM D910-TRIM-AVERAGE THRU D919-TRIM-AVERAGE-EX.
001500     STRING "Average Bandwidth: " DELIMITED BY SIZE
001510             WK-RPT-AVG-TRIM DELIMITED BY SPACE
001520             "Mbps"          DELIMITED BY SIZE
001530         INTO NWK-OUT-LINE(7).
001540     IF  NWK-HOST-COUNT > ZERO
001550         COMPUTE WK-RPT-AVG-CL ROUNDED =
001560             NWK-TOTAL-CLEARANCE / NWK-HOST-COUNT
001570     ELSE
001580         MOVE ZERO TO WK-RPT-AVG-CL
001590     END-IF.
001600     MOVE WK-RPT-AVG-CL TO WK-RPT-AVG-EDIT.
001610     PERFORM D910-TRIM-AVERAGE THRU D919-TRIM-AVERAGE-EX.
001620     STRING "Average Clearance Level: " DELIMITED BY SIZE
001630             WK-RPT-AVG-TRIM DELIMITED BY SPACE
001640         INTO NWK-OUT-LINE(8).
001650*----------------------------------------------------------------*
001660 B199-BUILD-REPORT-EX.
001670*----------------------------------------------------------------*
001680     EXIT.
001690 EJECT
001700*----------------------------------------------------------------*
001710*    ONE BFS PASS OVER THE UNSEALED BACKDOORS, HOSTS WALKED IN
001720*    INSERTION ORDER, NEIGHBOURS EXPANDED IN ADJACENCY (LINK-
001730*    CREATION) ORDER. YIELDS BOTH THE COMPONENT COUNT AND THE
001740*    CYCLE FLAG IN ONE PASS - SEE THE CHANGE LOG (NWK024) FOR THE
001750*    EXACT, DELIBERATE QUIRK IN THE CYCLE TEST BELOW.
001760*----------------------------------------------------------------*
001770 B200-ANALYZE-GRAPH.
001780*----------------------------------------------------------------*
001790     MOVE ZERO TO WK-RPT-COMPONENT-COUNT.
001800     MOVE "N" TO WK-RPT-CYCLE-FOUND.
001810     PERFORM B210-RESET-HOST THRU B219-RESET-HOST-EX
001820         VARYING WK-RPT-IDX FROM 1 BY 1
001830         UNTIL WK-RPT-IDX > NWK-HOST-COUNT.
001840     PERFORM B220-SCAN-START THRU B229-SCAN-START-EX
001850         VARYING WK-RPT-IDX FROM 1 BY 1
001860         UNTIL WK-RPT-IDX > NWK-HOST-COUNT.
001870*----------------------------------------------------------------*
001880 B299-ANALYZE-GRAPH-EX.
001890*----------------------------------------------------------------*
001900     EXIT.
001910*----------------------------------------------------------------*
001920 B210-RESET-HOST.
001930*----------------------------------------------------------------*
001940     MOVE "N" TO NWK-HOST-VISITED(WK-RPT-IDX).
001950     MOVE ZERO TO NWK-HOST-PARENT-IDX(WK-RPT-IDX).
001960*----------------------------------------------------------------*
001970 B219-RESET-HOST-EX.
001980*----------------------------------------------------------------*
001990     EXIT.
002000*----------------------------------------------------------------*
002010 B220-SCAN-START.
002020*----------------------------------------------------------------*
002030     IF  NWK-HOST-NOT-VISITED(WK-RPT-IDX)
002040         ADD 1 TO WK-RPT-COMPONENT-COUNT
002050         MOVE "Y" TO NWK-HOST-VISITED(WK-RPT-IDX)
002060         MOVE ZERO TO NWK-HOST-PARENT-IDX(WK-RPT-IDX)
002070         MOVE 1 TO WK-RPT-QUEUE-HEAD
002080         MOVE 1 TO WK-RPT-QUEUE-TAIL
002090         MOVE WK-RPT-IDX TO WK-RPT-QUEUE(1)
002100         PERFORM B230-BFS-DRAIN THRU B239-BFS-DRAIN-EX
002110             UNTIL WK-RPT-QUEUE-HEAD > WK-RPT-QUEUE-TAIL
002120     END-IF.
002130*----------------------------------------------------------------*
002140 B229-SCAN-START-EX.
002150*----------------------------------------------------------------*
002160     EXIT.
002170 EJECT
002180*----------------------------------------------------------------*
002190 B230-BFS-DRAIN.
002200*----------------------------------------------------------------*
002210     MOVE WK-RPT-QUEUE(WK-RPT-QUEUE-HEAD) TO WK-RPT-CUR-IDX.
002220     IF  NWK-HOST-ADJ-COUNT(WK-RPT-CUR-IDX) > ZERO
002230         PERFORM B240-EXPAND-NEIGHBOUR THRU B249-EXPAND-NEIGHBOUR-EX
002240             VARYING WK-RPT-ADJ-IDX FROM 1 BY 1
002250             UNTIL WK-RPT-ADJ-IDX > NWK-HOST-ADJ-COUNT(WK-RPT-CUR-IDX)
002260     END-IF.
002270     ADD 1 TO WK-RPT-QUEUE-HEAD.
002280*----------------------------------------------------------------*
002290 B239-BFS-DRAIN-EX.
002300*----------------------------------------------------------------*
002310     EXIT.
002320*----------------------------------------------------------------*
002330*    THE CYCLE TEST (NWK024): A NEIGHBOUR ALREADY VISITED THAT IS
002340*    NOT OUR OWN BFS PARENT MEANS A CYCLE - BUT ONLY WHEN WE HAVE
002350*    A PARENT OURSELVES (A COMPONENT-START HOST HAS NONE, SO A
002360*    CLOSING EDGE SCANNED ONLY FROM THAT SIDE IS MISSED - THIS IS
002370*    THE AGREED BEHAVIOUR, NOT A BUG).
002380*----------------------------------------------------------------*
002390 B240-EXPAND-NEIGHBOUR.
002400*----------------------------------------------------------------*
002410     MOVE NWK-HOST-ADJ-EDGE(WK-RPT-CUR-IDX, WK-RPT-ADJ-IDX)
002420         TO WK-RPT-EDGE-IDX.
002430     IF  NWK-EDGE-IS-UNSEALED(WK-RPT-EDGE-IDX)
002440         PERFORM C850-OTHER-END THRU C859-OTHER-END-EX
002450         IF  WK-RPT-OTHER-IDX NOT = ZERO
002460             IF  NWK-HOST-NOT-VISITED(WK-RPT-OTHER-IDX)
002470                 MOVE "Y" TO NWK-HOST-VISITED(WK-RPT-OTHER-IDX)
002480                 MOVE WK-RPT-CUR-IDX
002490                     TO NWK-HOST-PARENT-IDX(WK-RPT-OTHER-IDX)
002500                 ADD 1 TO WK-RPT-QUEUE-TAIL
002510                 MOVE WK-RPT-OTHER-IDX TO WK-RPT-QUEUE(WK-RPT-QUEUE-TAIL)
002520             ELSE
002530                 IF  NWK-HOST-PARENT-IDX(WK-RPT-CUR-IDX) NOT = ZERO
002540                     AND WK-RPT-OTHER-IDX
002550                         NOT = NWK-HOST-PARENT-IDX(WK-RPT-CUR-IDX)
002560                     MOVE "Y" TO WK-RPT-CYCLE-FOUND
002570                 END-IF
002580             END-IF
002590         END-IF
002600     END-IF.
002610*----------------------------------------------------------------*
002620 B249-EXPAND-NEIGHBOUR-EX.
002630*----------------------------------------------------------------*
002640     EXIT.
002650 EJECT
002660*----------------------------------------------------------------*
002670 C850-OTHER-END.
002680*----------------------------------------------------------------*
002690     IF  NWK-EDGE-END-1-ID(WK-RPT-EDGE-IDX) = NWK-HOST-ID(WK-RPT-CUR-IDX)
002700         MOVE NWK-EDGE-END-2-ID(WK-RPT-EDGE-IDX) TO WK-RPT-OTHER-ID
002710     ELSE
002720         MOVE NWK-EDGE-END-1-ID(WK-RPT-EDGE-IDX) TO WK-RPT-OTHER-ID
002730     END-IF.
002740     MOVE WK-RPT-OTHER-ID TO WK-RPT-SEARCH-ID.
002750     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
002760     IF  WK-RPT-IS-FOUND
002770         MOVE WK-RPT-FOUND-IDX TO WK-RPT-OTHER-IDX
002780     ELSE
002790         MOVE ZERO TO WK-RPT-OTHER-IDX
002800     END-IF.
002810*----------------------------------------------------------------*
002820 C859-OTHER-END-EX.
002830*----------------------------------------------------------------*
002840     EXIT.
002850*----------------------------------------------------------------*
002860 C800-FIND-HOST.
002870*----------------------------------------------------------------*
002880     MOVE "N" TO WK-RPT-FOUND.
002890     MOVE ZERO TO WK-RPT-FOUND-IDX.
002900     PERFORM C801-FIND-HOST-SCAN THRU C801-FIND-HOST-SCAN-EX
002910         VARYING WK-RPT-FH-IDX FROM 1 BY 1
002920         UNTIL WK-RPT-FH-IDX > NWK-HOST-COUNT
002930             OR WK-RPT-FOUND = "Y".
002940*----------------------------------------------------------------*
002950 C809-FIND-HOST-EX.
002960*----------------------------------------------------------------*
002970     EXIT.
002980*----------------------------------------------------------------*
002990 C801-FIND-HOST-SCAN.
003000*----------------------------------------------------------------*
003010     IF  NWK-HOST-ID(WK-RPT-FH-IDX) = WK-RPT-SEARCH-ID
003020         MOVE "Y" TO WK-RPT-FOUND
003030         MOVE WK-RPT-FH-IDX TO WK-RPT-FOUND-IDX
003040     END-IF.
003050*----------------------------------------------------------------*
003060 C801-FIND-HOST-SCAN-EX.
003070*----------------------------------------------------------------*
003080     EXIT.
003090 EJECT
003100*----------------------------------------------------------------*
003110 D900-TRIM-NUMERIC.
003120*----------------------------------------------------------------*
003130     MOVE ZERO TO WK-RPT-IDX.
003140     INSPECT NWK-OUT-NUMERIC-EDIT-R TALLYING WK-RPT-IDX
003150         FOR LEADING SPACE.
003160     MOVE SPACES TO NWK-OUT-NUMERIC-TRIM.
003170     MOVE NWK-OUT-NUMERIC-EDIT-R(WK-RPT-IDX + 1:10 - WK-RPT-IDX)
003180         TO NWK-OUT-NUMERIC-TRIM.
003190*----------------------------------------------------------------*
003200 D909-TRIM-NUMERIC-EX.
003210*----------------------------------------------------------------*
003220     EXIT.
003230*----------------------------------------------------------------*
003240 D910-TRIM-AVERAGE.
003250*----------------------------------------------------------------*
003260     MOVE ZERO TO WK-RPT-IDX.
003270     INSPECT WK-RPT-AVG-EDIT-R TALLYING WK-RPT-IDX
003280         FOR LEADING SPACE.
003290     MOVE SPACES TO WK-RPT-AVG-TRIM.
003300     MOVE WK-RPT-AVG-EDIT-R(WK-RPT-IDX + 1:9 - WK-RPT-IDX)
003310         TO WK-RPT-AVG-TRIM.
003320*----------------------------------------------------------------*
003330 D919-TRIM-AVERAGE-EX.
003340*----------------------------------------------------------------*
003350     EXIT.
003360*
003370******************************************************************
003380************** END OF PROGRAM SOURCE -  NWKRPT *****************
003390******************************************************************
