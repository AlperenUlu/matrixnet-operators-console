000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     NWKSCAN.
000050 AUTHOR.         D S LAMB.
000060 INSTALLATION.   NOC - NETWORK OPERATIONS CENTRE.
000070 DATE-WRITTEN.   19 JAN 1993.
000080 DATE-COMPILED.
000090 SECURITY.       NOC INTERNAL USE ONLY. NOT FOR DISTRIBUTION
000100                 OUTSIDE THE NETWORK OPERATIONS GROUP.
000110*
000120*DESCRIPTION :  CONNECTIVITY AND BREACH SIMULATION. OWNS THREE
000130*               COMMANDS - SCAN_CONNECTIVITY, AND THE TWO SHAPES
000140*               OF SIMULATE_BREACH (ONE-HOST ARTICULATION-POINT
000150*               TEST, TWO-HOST BRIDGE TEST). ALL THREE REDUCE TO
000160*               COUNTING CONNECTED COMPONENTS OVER THE UNSEALED
000170*               BACKDOORS, ONCE WITH THE NETWORK AS-IS AND ONCE
000180*               WITH THE CANDIDATE HOST OR BACKDOOR KNOCKED OUT,
000190*               SO THE COMPONENT COUNTER IN SECTION C IS SHARED
000200*               BY ALL THREE.
000210*----------------------------------------------------------------*
000220* HISTORY OF MODIFICATION:
000230*----------------------------------------------------------------*
000240* NWK013 19/01/1993 DSL    - INITIAL VERSION. SCAN_CONNECTIVITY
000250*                            ONLY.
000260*----------------------------------------------------------------*
000270* NWK015 02/03/1993 DSL    - ADDED SIMULATE_BREACH, ONE-HOST
000280*                            ARTICULATION-POINT SHAPE.
000290*----------------------------------------------------------------*
000300* NWK016 14/05/1993 DSL    - ADDED THE TWO-HOST BRIDGE SHAPE OF
000310*                            SIMULATE_BREACH. SHARES C100 WITH
000320*                            THE ARTICULATION-POINT TEST BY
000330*                            SEALING THE EDGE INSTEAD OF
000340*                            EXCLUDING A HOST.
000350*----------------------------------------------------------------*
000360* NWK032 18/09/1998 TSL    - COMPONENT COUNTERS MOVED TO COMP.
000370*----------------------------------------------------------------*
000380* NWK042 11/01/1999 RBW    - Y2K SIGN-OFF: NO DATE FIELDS IN
000390*                            THIS PROGRAM. NO CHANGE REQUIRED.
000400*----------------------------------------------------------------*
000401* NWK050 05/04/2002 TSL    - NOC-2044: C800-FIND-HOST WAS SCANNING *
000402*                            WITH WK-SCAN-IDX, THE SAME SUBSCRIPT  *
000403*                            C100-COUNT-COMPONENTS USES FOR THE    *
000404*                            OUTER HOST WALK. A BREACH TEST ON A   *
000405*                            MULTI-COMPONENT NETWORK COULD CLOBBER *
000406*                            ITS OWN SCAN POSITION. GAVE FIND-HOST *
000407*                            ITS OWN WK-SCAN-FH-IDX.               *
000408*----------------------------------------------------------------*
000409* NWK054 10/04/2002 TSL    - C850-FIND-EDGE NOW GUARDS AGAINST AN  *
000410*                            ALL-BLANK SEARCH KEY BEFORE SCANNING  *
000411*                            THE EDGE TABLE, SAME FIX AS NWKMGR    *
000412*                            NWK052. EDGE-ID-1/-2 REGROUPED UNDER  *
000413*                            WK-SCAN-EDGE-KEY FOR A ONE-COMPARE    *
000414*                            GUARD.                                *
000415*----------------------------------------------------------------*
000417* NWK059 12/04/2002 TSL    - NOC-2051: D900-TRIM-NUMERIC WAS      *
000418*                            CUTTING NWK-OUT-NUMERIC-EDIT-R AT    *
000419*                            12 BYTES, TWO PAST THE TRUE 10-BYTE  *
000420*                            WIDTH OF THE PICTURE IT REDEFINES.   *
000421*                            NARROWED TO MATCH NWKOUT NWK055.     *
000422*----------------------------------------------------------------*
000423 EJECT
000424**********************
000430 ENVIRONMENT DIVISION.
000440**********************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-AS400.
000470 OBJECT-COMPUTER. IBM-AS400.
000480 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
000490                      ON  STATUS IS U0-ON
000500                      OFF STATUS IS U0-OFF.
000510 EJECT
000520***************
000530 DATA DIVISION.
000540***************
000550*************************
000560 WORKING-STORAGE SECTION.
000570*************************
000580 01  FILLER                          PIC X(24) VALUE
000590     "** PROGRAM NWKSCAN   **".
000600*
000610 01  WK-SCAN-WORK-AREA.
000620     05  WK-SCAN-IDX                 PIC 9(04)  COMP VALUE ZERO.
000630     05  WK-SCAN-ADJ-IDX             PIC 9(04)  COMP VALUE ZERO.
000640     05  WK-SCAN-EDGE-IDX            PIC 9(04)  COMP VALUE ZERO.
000650     05  WK-SCAN-CUR-IDX             PIC 9(04)  COMP VALUE ZERO.
000660     05  WK-SCAN-OTHER-IDX           PIC 9(04)  COMP VALUE ZERO.
000670     05  WK-SCAN-OTHER-ID            PIC X(20)  VALUE SPACES.
000680     05  WK-SCAN-SEARCH-ID           PIC X(20)  VALUE SPACES.
000690     05  WK-SCAN-FOUND               PIC X(01)  VALUE "N".
000700         88  WK-SCAN-IS-FOUND              VALUE "Y".
000710     05  WK-SCAN-FOUND-IDX           PIC 9(04)  COMP VALUE ZERO.
000711     05  WK-SCAN-FH-IDX              PIC 9(04)  COMP VALUE ZERO.
000720     05  WK-SCAN-EDGE-KEY.
000722         10  WK-SCAN-EDGE-ID-1       PIC X(20)  VALUE SPACES.
000724         10  WK-SCAN-EDGE-ID-2       PIC X(20)  VALUE SPACES.
000726     05  WK-SCAN-EDGE-KEY-FLAT REDEFINES WK-SCAN-EDGE-KEY
000728                                     PIC X(40).
000740     05  WK-SCAN-EDGE-FOUND          PIC X(01)  VALUE "N".
000750         88  WK-SCAN-EDGE-IS-FOUND         VALUE "Y".
000760     05  WK-SCAN-EDGE-FOUND-IDX      PIC 9(04)  COMP VALUE ZERO.
000770     05  WK-SCAN-EDGE-SCAN-IDX       PIC 9(04)  COMP VALUE ZERO.
000780     05  WK-SCAN-EXCLUDE-ACTIVE      PIC X(01)  VALUE "N".
000790     05  WK-SCAN-ACTIVE              PIC 9(04)  COMP VALUE ZERO.
000800     05  WK-SCAN-COMPONENT-COUNT     PIC 9(04)  COMP VALUE ZERO.
000810     05  WK-SCAN-C0                  PIC 9(04)  COMP VALUE ZERO.
000820     05  WK-SCAN-C1                  PIC 9(04)  COMP VALUE ZERO.
000830     05  WK-SCAN-REMAIN              PIC S9(05) COMP VALUE ZERO.
000840     05  WK-SCAN-QUEUE-HEAD          PIC 9(04)  COMP VALUE ZERO.
000850     05  WK-SCAN-QUEUE-TAIL          PIC 9(04)  COMP VALUE ZERO.
000860     05  WK-SCAN-QUEUE               PIC 9(04)  COMP
000870                                     OCCURS 100 TIMES VALUE ZERO.
000880     05  WK-SCAN-TRIM-1              PIC X(12)  VALUE SPACES.
000890 EJECT
000900*****************
000910 LINKAGE SECTION.
000920*****************
000930 COPY NWKHOST.
000940 COPY NWKEDGE.
000950 COPY NWKOUT.
000960 COPY NWKBRCH.
000970 EJECT
000980*****************
000990 PROCEDURE DIVISION USING
001000     NWK-HOST-CONTROL NWK-HOST-ID-WORK NWK-HOST-TABLE
001010     NWK-EDGE-CONTROL NWK-EDGE-PAIR-KEY NWK-EDGE-TABLE
001020     NWK-OUT-AREA NWK-OUT-NUMERIC-EDIT NWK-OUT-NUMERIC-TRIM
001030     NWK-BRCH-AREA.
001040*****************
001050 MAIN-MODULE.
001060     EVALUATE NWK-BRCH-ARG-COUNT
001070         WHEN 0
001080             PERFORM B100-SCAN-CONNECTIVITY
001090                 THRU B199-SCAN-CONNECTIVITY-EX
001100         WHEN 1
001110             PERFORM B200-BREACH-NODE THRU B299-BREACH-NODE-EX
001120         WHEN 2
001130             PERFORM B300-BREACH-EDGE THRU B399-BREACH-EDGE-EX
001140     END-EVALUATE.
001150     GOBACK.
001160 EJECT
001170*----------------------------------------------------------------*
001180 B100-SCAN-CONNECTIVITY.
001190*----------------------------------------------------------------*
001200     INITIALIZE NWK-OUT-AREA.
001210     MOVE 1 TO NWK-OUT-LINE-COUNT.
001220     MOVE "N" TO WK-SCAN-EXCLUDE-ACTIVE.
001230     PERFORM C100-COUNT-COMPONENTS THRU C199-COUNT-COMPONENTS-EX.
001240     IF  WK-SCAN-COMPONENT-COUNT <= 1
001250         MOVE "Network is fully connected." TO NWK-OUT-LINE(1)
001260     ELSE
001270         MOVE WK-SCAN-COMPONENT-COUNT TO NWK-OUT-NUMERIC-EDIT
001280         PERFORM D900-TRIM-NUMERIC THRU D909-TRIM-NUMERIC-EX
001290         STRING "Network has " DELIMITED BY SIZE
001300                 NWK-OUT-NUMERIC-TRIM DELIMITED BY SPACE
001310                 " disconnected components." DELIMITED BY SIZE
001320             INTO NWK-OUT-LINE(1)
001330     END-IF.
001340*----------------------------------------------------------------*
001350 B199-SCAN-CONNECTIVITY-EX.
001360*----------------------------------------------------------------*
001370     EXIT.
001380 EJECT
001390*----------------------------------------------------------------*
001400 B200-BREACH-NODE.
001410*----------------------------------------------------------------*
001420     INITIALIZE NWK-OUT-AREA.
001430     MOVE 1 TO NWK-OUT-LINE-COUNT.
001440     MOVE NWK-BRCH-HOST-ID-1 TO WK-SCAN-SEARCH-ID.
001450     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
001460     IF  NOT WK-SCAN-IS-FOUND
001470         MOVE "Y" TO NWK-OUT-ERROR-FOUND
001480         MOVE "Some error occurred in simulate_breach."
001490             TO NWK-OUT-LINE(1)
001500         GO TO B299-BREACH-NODE-EX
001510     END-IF.
001520     MOVE "N" TO WK-SCAN-EXCLUDE-ACTIVE.
001530     PERFORM C100-COUNT-COMPONENTS THRU C199-COUNT-COMPONENTS-EX.
001540     MOVE WK-SCAN-COMPONENT-COUNT TO WK-SCAN-C0.
001550     MOVE "Y" TO NWK-HOST-EXCLUDED(WK-SCAN-FOUND-IDX).
001560     MOVE "Y" TO WK-SCAN-EXCLUDE-ACTIVE.
001570     PERFORM C100-COUNT-COMPONENTS THRU C199-COUNT-COMPONENTS-EX.
001580     MOVE WK-SCAN-COMPONENT-COUNT TO WK-SCAN-C1.
001590     MOVE "N" TO NWK-HOST-EXCLUDED(WK-SCAN-FOUND-IDX).
001600     COMPUTE WK-SCAN-REMAIN = NWK-HOST-COUNT - 1.
001610     IF  WK-SCAN-REMAIN <= 1 OR WK-SCAN-C1 <= WK-SCAN-C0
001620         MOVE 1 TO NWK-OUT-LINE-COUNT
001630         STRING "Host " DELIMITED BY SIZE
001640                 NWK-BRCH-HOST-ID-1 DELIMITED BY SPACE
001650                 " is NOT an articulation point. Network remains"
001660                     DELIMITED BY SIZE
001670                 " the same." DELIMITED BY SIZE
001680             INTO NWK-OUT-LINE(1)
001690     ELSE
001700         MOVE 2 TO NWK-OUT-LINE-COUNT
001710         STRING "Host " DELIMITED BY SIZE
001720                 NWK-BRCH-HOST-ID-1 DELIMITED BY SPACE
001730                 " IS an articulation point." DELIMITED BY SIZE
001740             INTO NWK-OUT-LINE(1)
001750         MOVE WK-SCAN-C1 TO NWK-OUT-NUMERIC-EDIT
001760         PERFORM D900-TRIM-NUMERIC THRU D909-TRIM-NUMERIC-EX
001770         STRING "Failure results in " DELIMITED BY SIZE
001780                 NWK-OUT-NUMERIC-TRIM DELIMITED BY SPACE
001790                 " disconnected components." DELIMITED BY SIZE
001800             INTO NWK-OUT-LINE(2)
001810     END-IF.
001820*----------------------------------------------------------------*
001830 B299-BREACH-NODE-EX.
001840*----------------------------------------------------------------*
001850     EXIT.
001860 EJECT
001870*----------------------------------------------------------------*
001880 B300-BREACH-EDGE.
001890*----------------------------------------------------------------*
001900     INITIALIZE NWK-OUT-AREA.
001910     MOVE 1 TO NWK-OUT-LINE-COUNT.
001920     IF  NWK-BRCH-HOST-ID-1 = NWK-BRCH-HOST-ID-2
001930         MOVE "Y" TO NWK-OUT-ERROR-FOUND
001940         MOVE "Some error occurred in simulate_breach."
001950             TO NWK-OUT-LINE(1)
001960         GO TO B399-BREACH-EDGE-EX
001970     END-IF.
001980     MOVE NWK-BRCH-HOST-ID-1 TO WK-SCAN-SEARCH-ID.
001990     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
002000     IF  NOT WK-SCAN-IS-FOUND
002010         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002020         MOVE "Some error occurred in simulate_breach."
002030             TO NWK-OUT-LINE(1)
002040         GO TO B399-BREACH-EDGE-EX
002050     END-IF.
002060     MOVE NWK-BRCH-HOST-ID-2 TO WK-SCAN-SEARCH-ID.
002070     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
002080     IF  NOT WK-SCAN-IS-FOUND
002090         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002100         MOVE "Some error occurred in simulate_breach."
002110             TO NWK-OUT-LINE(1)
002120         GO TO B399-BREACH-EDGE-EX
002130     END-IF.
002140     MOVE NWK-BRCH-HOST-ID-1 TO WK-SCAN-EDGE-ID-1.
002150     MOVE NWK-BRCH-HOST-ID-2 TO WK-SCAN-EDGE-ID-2.
002160     PERFORM C850-FIND-EDGE THRU C859-FIND-EDGE-EX.
002170     IF  (NOT WK-SCAN-EDGE-IS-FOUND)
002180         OR NWK-EDGE-IS-SEALED(WK-SCAN-EDGE-FOUND-IDX)
002190         MOVE "Y" TO NWK-OUT-ERROR-FOUND
002200         MOVE "Some error occurred in simulate_breach."
002210             TO NWK-OUT-LINE(1)
002220         GO TO B399-BREACH-EDGE-EX
002230     END-IF.
002240     MOVE "N" TO WK-SCAN-EXCLUDE-ACTIVE.
002250     PERFORM C100-COUNT-COMPONENTS THRU C199-COUNT-COMPONENTS-EX.
002260     MOVE WK-SCAN-COMPONENT-COUNT TO WK-SCAN-C0.
002270     MOVE "Y" TO NWK-EDGE-SEALED-FLAG(WK-SCAN-EDGE-FOUND-IDX).
002280     PERFORM C100-COUNT-COMPONENTS THRU C199-COUNT-COMPONENTS-EX.
002290     MOVE WK-SCAN-COMPONENT-COUNT TO WK-SCAN-C1.
002300     MOVE "N" TO NWK-EDGE-SEALED-FLAG(WK-SCAN-EDGE-FOUND-IDX).
002310     IF  WK-SCAN-C1 > WK-SCAN-C0
002320         MOVE 2 TO NWK-OUT-LINE-COUNT
002330         STRING "Backdoor " DELIMITED BY SIZE
002340                 NWK-BRCH-HOST-ID-1 DELIMITED BY SPACE
002350                 " <-> "            DELIMITED BY SIZE
002360                 NWK-BRCH-HOST-ID-2 DELIMITED BY SPACE
002370                 " IS a bridge."    DELIMITED BY SIZE
002380             INTO NWK-OUT-LINE(1)
002390         MOVE WK-SCAN-C1 TO NWK-OUT-NUMERIC-EDIT
002400         PERFORM D900-TRIM-NUMERIC THRU D909-TRIM-NUMERIC-EX
002410         STRING "Failure results in " DELIMITED BY SIZE
002420                 NWK-OUT-NUMERIC-TRIM DELIMITED BY SPACE
002430                 " disconnected components." DELIMITED BY SIZE
002440             INTO NWK-OUT-LINE(2)
002450     ELSE
002460         MOVE 1 TO NWK-OUT-LINE-COUNT
002470         STRING "Backdoor " DELIMITED BY SIZE
002480                 NWK-BRCH-HOST-ID-1 DELIMITED BY SPACE
002490                 " <-> "            DELIMITED BY SIZE
002500                 NWK-BRCH-HOST-ID-2 DELIMITED BY SPACE
002510                 " is NOT a bridge. Network remains the same."
002520                     DELIMITED BY SIZE
002530             INTO NWK-OUT-LINE(1)
002540     END-IF.
002550*----------------------------------------------------------------*
002560 B399-BREACH-EDGE-EX.
002570*----------------------------------------------------------------*
002580     EXIT.
002590 EJECT
002600*----------------------------------------------------------------*
002610*    SECTION C - SHARED CONNECTED-COMPONENT COUNTER.
002620*    HOSTS ARE WALKED IN SPAWN (INSERTION) ORDER; EACH COMPONENT
002630*    IS FLOOD-FILLED BREADTH-FIRST OVER UNSEALED BACKDOORS ONLY,
002640*    NEIGHBOURS EXPANDED IN LINK-CREATION (ADJACENCY) ORDER. A
002650*    HOST MARKED NWK-HOST-EXCLUDED IS INVISIBLE TO THE WALK - SEE
002660*    B200/B300 ABOVE FOR HOW THE EXCLUSION OR THE SEALED EDGE IS
002670*    SET UP BEFORE THIS IS CALLED.
002680*----------------------------------------------------------------*
002690 C100-COUNT-COMPONENTS.
002700*----------------------------------------------------------------*
002710     IF  WK-SCAN-EXCLUDE-ACTIVE = "Y"
002720         COMPUTE WK-SCAN-ACTIVE = NWK-HOST-COUNT - 1
002730     ELSE
002740         MOVE NWK-HOST-COUNT TO WK-SCAN-ACTIVE
002750     END-IF.
002760     IF  WK-SCAN-ACTIVE <= 1
002770         MOVE WK-SCAN-ACTIVE TO WK-SCAN-COMPONENT-COUNT
002780     ELSE
002790         MOVE ZERO TO WK-SCAN-COMPONENT-COUNT
002800         PERFORM C110-RESET-VISITED THRU C119-RESET-VISITED-EX
002810             VARYING WK-SCAN-IDX FROM 1 BY 1
002820             UNTIL WK-SCAN-IDX > NWK-HOST-COUNT
002830         PERFORM C120-SCAN-START THRU C129-SCAN-START-EX
002840             VARYING WK-SCAN-IDX FROM 1 BY 1
002850             UNTIL WK-SCAN-IDX > NWK-HOST-COUNT
002860     END-IF.
002870*----------------------------------------------------------------*
002880 C199-COUNT-COMPONENTS-EX.
002890*----------------------------------------------------------------*
002900     EXIT.
002910 EJECT
002920*----------------------------------------------------------------*
002930 C110-RESET-VISITED.
002940*----------------------------------------------------------------*
002950     MOVE "N" TO NWK-HOST-VISITED(WK-SCAN-IDX).
002960     MOVE ZERO TO NWK-HOST-PARENT-IDX(WK-SCAN-IDX).
002970*----------------------------------------------------------------*
002980 C119-RESET-VISITED-EX.
002990*----------------------------------------------------------------*
003000     EXIT.
003010*----------------------------------------------------------------*
003020 C120-SCAN-START.
003030*----------------------------------------------------------------*
003040     IF  NWK-HOST-EXCLUDED(WK-SCAN-IDX) = "N"
003050         AND NWK-HOST-NOT-VISITED(WK-SCAN-IDX)
003060         ADD 1 TO WK-SCAN-COMPONENT-COUNT
003070         MOVE "Y" TO NWK-HOST-VISITED(WK-SCAN-IDX)
003080         MOVE 1 TO WK-SCAN-QUEUE-HEAD
003090         MOVE 1 TO WK-SCAN-QUEUE-TAIL
003100         MOVE WK-SCAN-IDX TO WK-SCAN-QUEUE(1)
003110         PERFORM C130-BFS-DRAIN THRU C139-BFS-DRAIN-EX
003120             UNTIL WK-SCAN-QUEUE-HEAD > WK-SCAN-QUEUE-TAIL
003130     END-IF.
003140*----------------------------------------------------------------*
003150 C129-SCAN-START-EX.
003160*----------------------------------------------------------------*
003170     EXIT.
003180 EJECT
003190*----------------------------------------------------------------*
003200 C130-BFS-DRAIN.
003210*----------------------------------------------------------------*
003220     MOVE WK-SCAN-QUEUE(WK-SCAN-QUEUE-HEAD) TO WK-SCAN-CUR-IDX.
003230     IF  NWK-HOST-ADJ-COUNT(WK-SCAN-CUR-IDX) > ZERO
003240         PERFORM C140-EXPAND-NEIGHBOUR THRU C149-EXPAND-NEIGHBOUR-EX
003250             VARYING WK-SCAN-ADJ-IDX FROM 1 BY 1
003260             UNTIL WK-SCAN-ADJ-IDX > NWK-HOST-ADJ-COUNT(WK-SCAN-CUR-IDX)
003270     END-IF.
003280     ADD 1 TO WK-SCAN-QUEUE-HEAD.
003290*----------------------------------------------------------------*
003300 C139-BFS-DRAIN-EX.
003310*----------------------------------------------------------------*
003320     EXIT.
003330 EJECT
003340*----------------------------------------------------------------*
003350 C140-EXPAND-NEIGHBOUR.
003360*----------------------------------------------------------------*
003370     MOVE NWK-HOST-ADJ-EDGE(WK-SCAN-CUR-IDX, WK-SCAN-ADJ-IDX)
003380         TO WK-SCAN-EDGE-IDX.
003390     IF  NWK-EDGE-IS-UNSEALED(WK-SCAN-EDGE-IDX)
003400         PERFORM C150-OTHER-END THRU C159-OTHER-END-EX
003410         IF  WK-SCAN-OTHER-IDX NOT = ZERO
003420             AND NWK-HOST-EXCLUDED(WK-SCAN-OTHER-IDX) = "N"
003430             AND NWK-HOST-NOT-VISITED(WK-SCAN-OTHER-IDX)
003440             MOVE "Y" TO NWK-HOST-VISITED(WK-SCAN-OTHER-IDX)
003450             MOVE WK-SCAN-CUR-IDX
003460                 TO NWK-HOST-PARENT-IDX(WK-SCAN-OTHER-IDX)
003470             ADD 1 TO WK-SCAN-QUEUE-TAIL
003480             MOVE WK-SCAN-OTHER-IDX TO WK-SCAN-QUEUE(WK-SCAN-QUEUE-TAIL)
003490         END-IF
003500     END-IF.
003510*----------------------------------------------------------------*
003520 C149-EXPAND-NEIGHBOUR-EX.
003530*----------------------------------------------------------------*
003540     EXIT.
003550 EJECT
003560*----------------------------------------------------------------*
003570 C150-OTHER-END.
003580*----------------------------------------------------------------*
003590     IF  NWK-EDGE-END-1-ID(WK-SCAN-EDGE-IDX) = NWK-HOST-ID(WK-SCAN-CUR-IDX)
003600         MOVE NWK-EDGE-END-2-ID(WK-SCAN-EDGE-IDX) TO WK-SCAN-OTHER-ID
003610     ELSE
003620         MOVE NWK-EDGE-END-1-ID(WK-SCAN-EDGE-IDX) TO WK-SCAN-OTHER-ID
003630     END-IF.
003640     MOVE WK-SCAN-OTHER-ID TO WK-SCAN-SEARCH-ID.
003650     PERFORM C800-FIND-HOST THRU C809-FIND-HOST-EX.
003660     IF  WK-SCAN-IS-FOUND
003670         MOVE WK-SCAN-FOUND-IDX TO WK-SCAN-OTHER-IDX
003680     ELSE
003690         MOVE ZERO TO WK-SCAN-OTHER-IDX
003700     END-IF.
003710*----------------------------------------------------------------*
003720 C159-OTHER-END-EX.
003730*----------------------------------------------------------------*
003740     EXIT.
003750 EJECT
003760*----------------------------------------------------------------*
003770 C800-FIND-HOST.
003780*----------------------------------------------------------------*
003790     MOVE "N" TO WK-SCAN-FOUND.
003800     MOVE ZERO TO WK-SCAN-FOUND-IDX.
003810     PERFORM C801-FIND-HOST-SCAN THRU C801-FIND-HOST-SCAN-EX
003820         VARYING WK-SCAN-FH-IDX FROM 1 BY 1
003830         UNTIL WK-SCAN-FH-IDX > NWK-HOST-COUNT
003840             OR WK-SCAN-FOUND = "Y".
003850*----------------------------------------------------------------*
003860 C809-FIND-HOST-EX.
003870*----------------------------------------------------------------*
003880     EXIT.
003890*----------------------------------------------------------------*
003900 C801-FIND-HOST-SCAN.
003910*----------------------------------------------------------------*
003920     IF  NWK-HOST-ID(WK-SCAN-FH-IDX) = WK-SCAN-SEARCH-ID
003930         MOVE "Y" TO WK-SCAN-FOUND
003940         MOVE WK-SCAN-FH-IDX TO WK-SCAN-FOUND-IDX
003950     END-IF.
003960*----------------------------------------------------------------*
003970 C801-FIND-HOST-SCAN-EX.
003980*----------------------------------------------------------------*
003990     EXIT.
004000 EJECT
004010*----------------------------------------------------------------*
004020 C850-FIND-EDGE.
004030*----------------------------------------------------------------*
004040     MOVE "N" TO WK-SCAN-EDGE-FOUND.
004050     MOVE ZERO TO WK-SCAN-EDGE-FOUND-IDX.
004052     IF  WK-SCAN-EDGE-KEY-FLAT = SPACES
004054         GO TO C859-FIND-EDGE-EX
004056     END-IF.
004060     PERFORM C851-FIND-EDGE-SCAN THRU C851-FIND-EDGE-SCAN-EX
004070         VARYING WK-SCAN-EDGE-SCAN-IDX FROM 1 BY 1
004080         UNTIL WK-SCAN-EDGE-SCAN-IDX > NWK-EDGE-COUNT
004090             OR WK-SCAN-EDGE-FOUND = "Y".
004100*----------------------------------------------------------------*
004110 C859-FIND-EDGE-EX.
004120*----------------------------------------------------------------*
004130     EXIT.
004140*----------------------------------------------------------------*
004150 C851-FIND-EDGE-SCAN.
004160*----------------------------------------------------------------*
004170     IF  (NWK-EDGE-END-1-ID(WK-SCAN-EDGE-SCAN-IDX) = WK-SCAN-EDGE-ID-1
004180          AND
004190          NWK-EDGE-END-2-ID(WK-SCAN-EDGE-SCAN-IDX) = WK-SCAN-EDGE-ID-2)
004200         OR
004210         (NWK-EDGE-END-1-ID(WK-SCAN-EDGE-SCAN-IDX) = WK-SCAN-EDGE-ID-2
004220          AND
004230          NWK-EDGE-END-2-ID(WK-SCAN-EDGE-SCAN-IDX) = WK-SCAN-EDGE-ID-1)
004240         MOVE "Y" TO WK-SCAN-EDGE-FOUND
004250         MOVE WK-SCAN-EDGE-SCAN-IDX TO WK-SCAN-EDGE-FOUND-IDX
004260     END-IF.
004270*----------------------------------------------------------------*
004280 C851-FIND-EDGE-SCAN-EX.
004290*----------------------------------------------------------------*
004300     EXIT.
004310 EJECT
004320*----------------------------------------------------------------*
004330 D900-TRIM-NUMERIC.
004340*----------------------------------------------------------------*
004350     MOVE ZERO TO WK-SCAN-IDX.
004360     INSPECT NWK-OUT-NUMERIC-EDIT-R TALLYING WK-SCAN-IDX
004370         FOR LEADING SPACE.
004380     MOVE SPACES TO NWK-OUT-NUMERIC-TRIM.
004390     MOVE NWK-OUT-NUMERIC-EDIT-R(WK-SCAN-IDX + 1:10 - WK-SCAN-IDX)
004400         TO NWK-OUT-NUMERIC-TRIM.
004410*----------------------------------------------------------------*
004420 D909-TRIM-NUMERIC-EX.
004430*----------------------------------------------------------------*
004440     EXIT.
004450*
004460******************************************************************
004470************** END OF PROGRAM SOURCE -  NWKSCAN ****************
004480******************************************************************
