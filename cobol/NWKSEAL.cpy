000010*----------------------------------------------------------------*
000020*    NWKSEAL - LINKAGE FOR THE SEAL_BACKDOOR COMMAND (CALL       *
000030*               NWKMGR)                                         *
000040*----------------------------------------------------------------*
000050* NWK006 14/02/1991 RBW  - INITIAL VERSION.                      *
000060*----------------------------------------------------------------*
000070 01  NWK-SEAL-AREA.
000080     05  NWK-SEAL-INPUT.
000090         10  NWK-SEAL-HOST-ID-1      PIC X(20)  VALUE SPACES.
000100         10  NWK-SEAL-HOST-ID-2      PIC X(20)  VALUE SPACES.
000110     05  FILLER                      PIC X(08)  VALUE SPACES.
000120*
