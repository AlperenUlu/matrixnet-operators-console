000010*----------------------------------------------------------------*
000020*    NWKSPWN - LINKAGE FOR THE SPAWN_HOST COMMAND (CALL NWKMGR)  *
000030*----------------------------------------------------------------*
000040* NWK004 14/02/1991 RBW  - INITIAL VERSION.                      *
000050*----------------------------------------------------------------*
000060 01  NWK-SPWN-AREA.
000070     05  NWK-SPWN-INPUT.
000080         10  NWK-SPWN-HOST-ID        PIC X(20)  VALUE SPACES.
000090         10  NWK-SPWN-CLEARANCE      PIC S9(09) VALUE ZERO.
000100     05  FILLER                      PIC X(08)  VALUE SPACES.
000110*
