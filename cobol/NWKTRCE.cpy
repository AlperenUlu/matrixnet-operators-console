000010*----------------------------------------------------------------*
000020*    NWKTRCE - LINKAGE FOR THE TRACE_ROUTE COMMAND (CALL         *
000030*               NWKPATH)                                        *
000040*----------------------------------------------------------------*
000050* NWK007 14/02/1991 RBW  - INITIAL VERSION.                      *
000060*----------------------------------------------------------------*
000070* NWK022 30/07/1996 RBW  - ADDED NWK-TRCE-LAMBDA FOR THE NEW     *
000080*                          PER-HOP PENALTY OPTION REQUESTED BY   *
000090*                          THE BACKBONE TEAM.                    *
000100*----------------------------------------------------------------*
000110 01  NWK-TRCE-AREA.
000120     05  NWK-TRCE-INPUT.
000130         10  NWK-TRCE-SOURCE-ID      PIC X(20)  VALUE SPACES.
000140         10  NWK-TRCE-DEST-ID        PIC X(20)  VALUE SPACES.
000150         10  NWK-TRCE-MIN-BANDWIDTH  PIC S9(09) VALUE ZERO.
000160         10  NWK-TRCE-LAMBDA         PIC S9(09) VALUE ZERO.
000170     05  FILLER                      PIC X(08)  VALUE SPACES.
000180*
